000100******************************************************************
000200*    COPYBOOK   VSUSREC                                          *
000300*    SUBSCRIBER MASTER RECORD -- ONE OCCURRENCE PER SUBSCRIBER    *
000400*    ENROLLED IN THE VITALSIGNAL PERSONALIZED RISK SERVICE        *
000500******************************************************************
000600*    01/15/94   JS    ORIGINAL LAYOUT FOR PILOT COUNTY ROLLOUT    *
000700*    04/14/98   JS    ADDED FAMILY-LOCATION TABLE (5 OCCURS)      *
000800*    11/02/98   RD    ADDED TRAVEL-PLAN TABLE, Y2K DATE WIDENING  *
000900*    11/09/98   RD    TRIP-DEPART-DATE/TRIP-RETURN-DATE NOW       *
001000*                     9(08) YYYYMMDD -- WAS 9(06) YYMMDD         *
001100*    03/22/99   JS    ADDED LEARNED-WEIGHT TABLE (FEEDBACK LOOP)  *
001200*    07/18/01   TGD   REQ 4471 -- WANTS-IMAGES/WANTS-TRANSLATIONS *
001300*                     PREFERENCE FLAGS ADDED PER MKTG REQUEST     *
001400******************************************************************
001500 01  VS-USER-REC.
001600     05  USR-USER-ID                 PIC X(12).
001700     05  USR-EMAIL                   PIC X(40).
001800     05  USR-NAME                    PIC X(25).
001900     05  USR-AGE                     PIC 9(03).
002000     05  USR-CITY                    PIC X(20).
002100     05  USR-COUNTRY                 PIC X(20).
002200     05  USR-RISK-TOLERANCE          PIC X(01).
002300         88  USR-TOLERANCE-LOW           VALUE "L".
002400         88  USR-TOLERANCE-MODERATE      VALUE "M".
002500         88  USR-TOLERANCE-HIGH          VALUE "H".
002600     05  USR-PREF-LANGUAGE           PIC X(02).
002700     05  USR-WANTS-IMAGES            PIC X(01).
002800         88  USR-IMAGES-WANTED           VALUE "Y".
002900     05  USR-WANTS-TRANSLATIONS      PIC X(01).
003000         88  USR-TRANSLATIONS-WANTED     VALUE "Y".
003100     05  USR-COND-COUNT              PIC 9(01).
003200     05  USR-CONDITION OCCURS 5 TIMES.
003300         10  COND-NAME               PIC X(20).
003400         10  COND-SEVERITY           PIC X(01).
003500             88  COND-SEV-MILD           VALUE "1".
003600             88  COND-SEV-MODERATE       VALUE "2".
003700             88  COND-SEV-SEVERE         VALUE "3".
003800     05  USR-FAM-COUNT               PIC 9(01).
003900     05  USR-FAMILY OCCURS 5 TIMES.
004000         10  FAM-CITY                PIC X(20).
004100         10  FAM-COUNTRY             PIC X(20).
004200     05  USR-TRIP-COUNT              PIC 9(01).
004300     05  USR-TRIP OCCURS 3 TIMES.
004400         10  TRIP-CITY               PIC X(20).
004500         10  TRIP-COUNTRY            PIC X(20).
004600         10  TRIP-DEPART-DATE        PIC 9(08).
004700         10  TRIP-RETURN-DATE        PIC 9(08).
004800     05  USR-LEARNED-COUNT           PIC 9(01).
004900     05  USR-LEARNED OCCURS 5 TIMES.
005000         10  LW-DISEASE              PIC X(20).
005100         10  LW-WEIGHT               PIC 9V9999.
005200     05  FILLER                      PIC X(03).
