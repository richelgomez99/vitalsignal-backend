000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VSCODE01.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/22/99.
000600 DATE-COMPILED. 03/22/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*         DISEASE CODE LOOKUP SUBPROGRAM.  CALLED BY VSRISK01 ONCE
001200*         PER INBOUND ALERT TO ATTACH THE STANDARD SNOMED-CT AND
001300*         ICD-10 CODES FOR THE ALERT'S DISEASE, PLUS A CLEAN
001400*         DISPLAY NAME FOR THE DETAIL REPORT.  TABLE IS HAND-
001500*         MAINTAINED IN COPYBOOK VSMCODE UNTIL THE CLINICAL
001600*         CODING TABLE (REQ 5560) IS DELIVERED.
001700*
001800******************************************************************
001900*CHANGE LOG.
002000*    03/22/99   JS    ORIGINAL VERSION -- 5-ENTRY TABLE LOOKUP
002100*    11/15/00   TGD   REQ 5102 -- UNKNOWN DISEASE NO LONGER
002200*                     ABENDS THE RUN, RETURNS BLANK CODES INSTEAD
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900 DATA DIVISION.
003000 FILE SECTION.
003100 WORKING-STORAGE SECTION.
003200
003300 01  PARA-NAME                       PIC X(30) VALUE SPACES.
003400
003500*    DISEASE -> SNOMED/ICD-10 CODE TABLE
003600 COPY VSMCODE.
003700
003800 01  MISC-CODE-FIELDS.
003900     05  WS-MCODE-SUB             PIC 9(01) COMP.
004000     05  WS-FOUND-SW              PIC X(01).
004100         88  WS-ENTRY-FOUND           VALUE "Y".
004120*    THE RELEASE BEFORE REQ 4200 CARRIED THE COMBINED CODE PAIR AS
004140*    ONE 16-BYTE STRING.  KEPT HERE SO 550-BUILD-REASONING IN
004150*    VSCALC01 CAN STILL BE FED THE OLD FORMAT IF A FUTURE RELEASE
004160*    EVER BRINGS BACK A BATCH-COMPATIBILITY MODE.
004180 01  WS-CODE-PAIR-WORK.
004190     05  WS-CP-SNOMED             PIC X(10).
004200     05  WS-CP-ICD10              PIC X(06).
004210 01  WS-CODE-PAIR-FULL REDEFINES WS-CODE-PAIR-WORK.
004220     05  WS-CP-FULL-STRING        PIC X(16).
004230
004240*    DISEASE-NAME SCRATCH AREA, SPLIT FOR THE SHORT-KEY LOOKUP
004250*    USED BY A FUTURE PARTIAL-MATCH PASS (REQ 5560, NOT YET DUE)
004260 01  WS-DISEASE-KEY-WORK          PIC X(20).
004270 01  WS-DISEASE-KEY-PARTS REDEFINES WS-DISEASE-KEY-WORK.
004280     05  WS-DK-FIRST-10           PIC X(10).
004290     05  WS-DK-LAST-10            PIC X(10).
004295
004297 LINKAGE SECTION.
004400 01  CODE-DISEASE-IN                 PIC X(20).
004500 01  CODE-SNOMED-OUT                 PIC X(10).
004600 01  CODE-ICD10-OUT                  PIC X(06).
004700 01  CODE-DISPLAY-OUT                PIC X(40).
004800
004900 PROCEDURE DIVISION USING CODE-DISEASE-IN, CODE-SNOMED-OUT,
005000                          CODE-ICD10-OUT, CODE-DISPLAY-OUT.
005100
005200 000-LOOKUP-MEDCODE.
005300     MOVE "000-LOOKUP-MEDCODE" TO PARA-NAME.
005400     MOVE SPACES TO CODE-SNOMED-OUT.
005500     MOVE SPACES TO CODE-ICD10-OUT.
005600     MOVE CODE-DISEASE-IN TO CODE-DISPLAY-OUT.
005700     MOVE "N" TO WS-FOUND-SW.
005800
005900     PERFORM 050-MCODE-ENTRY-CHECK THRU 050-EXIT
005910         VARYING WS-MCODE-SUB FROM 1 BY 1
005920             UNTIL WS-MCODE-SUB > 5 OR WS-ENTRY-FOUND.
006800
006900     GOBACK.
006910
006920 050-MCODE-ENTRY-CHECK.
006930     MOVE "050-MCODE-ENTRY-CHECK" TO PARA-NAME.
006940     IF MC-DISEASE(WS-MCODE-SUB) = CODE-DISEASE-IN
006950         MOVE MC-SNOMED(WS-MCODE-SUB)  TO CODE-SNOMED-OUT
006960         MOVE MC-ICD10(WS-MCODE-SUB)   TO CODE-ICD10-OUT
006970         MOVE MC-DISPLAY(WS-MCODE-SUB)  TO CODE-DISPLAY-OUT
006980         MOVE "Y" TO WS-FOUND-SW
006990     END-IF.
007000 050-EXIT.
007010     EXIT.
