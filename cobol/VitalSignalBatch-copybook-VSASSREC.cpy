000100******************************************************************
000200*    COPYBOOK   VSASSREC                                         *
000300*    RISK ASSESSMENT OUTPUT RECORD -- ONE PER SUBSCRIBER X ALERT  *
000400*    PAIR SCORED BY VSCALC01. WRITTEN BY VSRISK01 TO THE ASSESS   *
000500*    FILE FOR DOWNSTREAM NOTIFICATION DISPATCH (SEE VS-JCL-02).   *
000600******************************************************************
000700*    04/14/98   JS    ORIGINAL LAYOUT                             *
000800*    03/22/99   JS    ADDED SIX FACTOR BREAKOUT FIELDS PER        *
000900*                     ACTUARIAL REQUEST FOR MODEL AUDIT TRAIL     *
001000*    07/18/01   TGD   REQ 4471 -- ADDED NEEDS-TRANSLATION/        *
001100*                     NEEDS-IMAGE FLAGS                           *
001200******************************************************************
001300 01  VS-ASSESS-REC.
001400     05  ASS-USER-ID                 PIC X(12).
001500     05  ASS-ALERT-ID                PIC X(16).
001600     05  ASS-RISK-LEVEL              PIC X(08).
001700         88  ASS-LEVEL-CRITICAL          VALUE "CRITICAL".
001800         88  ASS-LEVEL-HIGH              VALUE "HIGH".
001900         88  ASS-LEVEL-MEDIUM            VALUE "MEDIUM".
002000         88  ASS-LEVEL-LOW               VALUE "LOW".
002100         88  ASS-LEVEL-MINIMAL           VALUE "MINIMAL".
002200     05  ASS-RISK-SCORE              PIC 9V9999.
002300     05  ASS-CONFIDENCE              PIC 9V9999.
002400     05  ASS-F-BASE-SEV              PIC 9V9999.
002500     05  ASS-F-HEALTH-VULN           PIC 9V9999.
002600     05  ASS-F-GEO-PROX              PIC 9V9999.
002700     05  ASS-F-FAM-EXP               PIC 9V9999.
002800     05  ASS-F-TRAVEL                PIC 9V9999.
002900     05  ASS-F-LEARNED               PIC 9V9999.
003000     05  ASS-ACTION                  PIC X(15).
003100         88  ASS-ACTION-IMMEDIATE        VALUE "IMMEDIATE-ALERT".
003200         88  ASS-ACTION-EMAIL            VALUE "EMAIL-NOTIFY".
003300         88  ASS-ACTION-LOG-ONLY         VALUE "LOG-ONLY".
003400     05  ASS-NEEDS-TRANSLATION       PIC X(01).
003500         88  ASS-TRANSLATION-NEEDED      VALUE "Y".
003600     05  ASS-NEEDS-IMAGE             PIC X(01).
003700         88  ASS-IMAGE-NEEDED            VALUE "Y".
003800     05  ASS-PRIORITY                PIC 9(02).
003900     05  FILLER                      PIC X(05).
