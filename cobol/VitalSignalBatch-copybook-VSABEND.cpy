000100******************************************************************
000200*    COPYBOOK   VSABEND                                          *
000300*    STANDARD SYSOUT/ABEND MESSAGE LAYOUT -- SHARED BY ALL        *
000400*    VITALSIGNAL BATCH PROGRAMS FOR CONSOLE-LOGGED PROBLEM DUMPS  *
000500******************************************************************
000600*    01/15/94   JS    ORIGINAL LAYOUT (LIFTED FROM DDS0001 SHOP   *
000700*                     STANDARD ABEND RECORD)                     *
000800******************************************************************
000900 01  VS-ABEND-REC.
001000     05  FILLER                      PIC X(01) VALUE SPACES.
001100     05  ABEND-REASON                PIC X(60).
001200     05  FILLER                      PIC X(01) VALUE SPACES.
001300     05  EXPECTED-VAL                PIC X(20).
001400     05  FILLER                      PIC X(01) VALUE SPACES.
001500     05  ACTUAL-VAL                  PIC X(20).
001600     05  FILLER                      PIC X(25) VALUE SPACES.
001700 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
001800 77  ONE-VAL                         PIC 9(01) VALUE 1.
