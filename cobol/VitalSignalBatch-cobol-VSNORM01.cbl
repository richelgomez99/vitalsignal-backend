000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VSNORM01.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/15/94.
000600 DATE-COMPILED. 01/15/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*         ALERT SCRUBBING SUBPROGRAM.  CALLED BY VSRISK01 ONCE
001200*         PER INBOUND ALERT TO TRANSLATE THE SURVEILLANCE FEED
001300*         VENDOR'S SEVERITY WORD (CRITICAL/HIGH/MEDIUM/LOW) INTO
001400*         OUR INTERNAL ONE-BYTE SEVERITY CODE (P/E/O/C), AND TO
001500*         SUPPLY THE THREE BUILT-IN SAMPLE ALERTS USED FOR PILOT
001600*         RUNS WHEN THE FEED FILE IS EMPTY.
001700*
001800******************************************************************
001900*CHANGE LOG.
002000*    01/15/94   JS    ORIGINAL VERSION -- SEVERITY MAP ONLY
002100*    04/14/98   JS    ADDED THE THREE BUILT-IN FALLBACK ALERTS
002200*                     FOR PILOT-COUNTY DEMO RUNS (SEE VS-JCL-01
002300*                     REMARKS)
002400*    11/15/00   TGD   REQ 5102 -- SEVERITY MAP NOW DEFAULTS
002500*                     UNRECOGNIZED WORDS TO OUTBREAK RATHER THAN
002600*                     ABENDING THE RUN
002610*    07/09/03   TGD   REQ 5560 -- SEVERITY-WORD TABLE WIDENED TO
002620*                     ALL FIVE FEED WORDS (PANDEMIC/EPIDEMIC/
002630*                     OUTBREAK/CLUSTER/SPORADIC) SO THE THREE
002640*                     FALLBACK ALERTS COULD BE RESTATED IN THE
002650*                     SAME WORDS AND MAPPED THROUGH ONE ROUTINE
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300 DATA DIVISION.
003400 FILE SECTION.
003500 WORKING-STORAGE SECTION.
003600
003700 01  PARA-NAME                       PIC X(30) VALUE SPACES.
003800
003900*    SEVERITY-WORD TO CODE TABLE -- WIDENED 07/09/03 TO CARRY ALL
003910*    FIVE FEED SEVERITY WORDS, NOT JUST THE ORIGINAL FOUR, SO THIS
003920*    SAME TABLE CAN BE REUSED BY 200-BUILD-FALLBACK-ALERT BELOW.
004000 01  WS-SEV-WORD-VALUES.
004100     05  FILLER.
004200         10  FILLER   PIC X(10)  VALUE "PANDEMIC".
004300         10  FILLER   PIC X(01)  VALUE "P".
004400     05  FILLER.
004500         10  FILLER   PIC X(10)  VALUE "EPIDEMIC".
004600         10  FILLER   PIC X(01)  VALUE "E".
004700     05  FILLER.
004800         10  FILLER   PIC X(10)  VALUE "OUTBREAK".
004900         10  FILLER   PIC X(01)  VALUE "O".
005000     05  FILLER.
005100         10  FILLER   PIC X(10)  VALUE "CLUSTER".
005200         10  FILLER   PIC X(01)  VALUE "C".
005210     05  FILLER.
005220         10  FILLER   PIC X(10)  VALUE "SPORADIC".
005230         10  FILLER   PIC X(01)  VALUE "S".
005240     05  FILLER.
005250         10  FILLER   PIC X(10)  VALUE "CRITICAL".
005260         10  FILLER   PIC X(01)  VALUE "P".
005270     05  FILLER.
005280         10  FILLER   PIC X(10)  VALUE "HIGH".
005290         10  FILLER   PIC X(01)  VALUE "E".
005300     05  FILLER.
005310         10  FILLER   PIC X(10)  VALUE "MEDIUM".
005320         10  FILLER   PIC X(01)  VALUE "O".
005330     05  FILLER.
005340         10  FILLER   PIC X(10)  VALUE "LOW".
005350         10  FILLER   PIC X(01)  VALUE "C".
005360 01  WS-SEV-WORD-TABLE REDEFINES WS-SEV-WORD-VALUES.
005370     05  WS-SEV-WORD-ENTRY OCCURS 9 TIMES.
005380         10  SVW-WORD             PIC X(10).
005390         10  SVW-CODE             PIC X(01).
005700
005800*    BUILT-IN FALLBACK ALERTS -- SAMPLE FEED FOR PILOT-COUNTY
005900*    DEMO RUNS WHEN THE VENDOR FEED FILE HAS ZERO RECORDS
006000 01  WS-FALLBACK-VALUES.
006100     05  FILLER.
006200         10  FILLER  PIC X(16)  VALUE "FALLBACK-0001".
006300         10  FILLER  PIC X(50)  VALUE
006400             "DENGUE OUTBREAK - SAO PAULO METRO AREA".
006500         10  FILLER  PIC X(20)  VALUE "dengue".
006600         10  FILLER  PIC X(20)  VALUE "Sao Paulo".
006700         10  FILLER  PIC X(20)  VALUE "Brazil".
006800         10  FILLER  PIC X(10)  VALUE "OUTBREAK".
006900     05  FILLER.
007000         10  FILLER  PIC X(16)  VALUE "FALLBACK-0002".
007100         10  FILLER  PIC X(50)  VALUE
007200             "COVID-19 RESURGENCE - GREATER NEW YORK AREA".
007300         10  FILLER  PIC X(20)  VALUE "covid-19".
007400         10  FILLER  PIC X(20)  VALUE "New York".
007500         10  FILLER  PIC X(20)  VALUE "USA".
007600         10  FILLER  PIC X(10)  VALUE "EPIDEMIC".
007700     05  FILLER.
007800         10  FILLER  PIC X(16)  VALUE "FALLBACK-0003".
007900         10  FILLER  PIC X(50)  VALUE
008000             "MALARIA OUTBREAK - LAGOS STATE".
008100         10  FILLER  PIC X(20)  VALUE "malaria".
008200         10  FILLER  PIC X(20)  VALUE "Lagos".
008300         10  FILLER  PIC X(20)  VALUE "Nigeria".
008400         10  FILLER  PIC X(10)  VALUE "OUTBREAK".
008500 01  WS-FALLBACK-TABLE REDEFINES WS-FALLBACK-VALUES.
008600     05  WS-FALLBACK-ENTRY OCCURS 3 TIMES.
008700         10  FB-ALERT-ID          PIC X(16).
008800         10  FB-TITLE             PIC X(50).
008900         10  FB-DISEASE           PIC X(20).
009000         10  FB-CITY              PIC X(20).
009100         10  FB-COUNTRY           PIC X(20).
009200         10  FB-SEV-WORD          PIC X(10).
009300
009400 01  MISC-NORM-FIELDS.
009500     05  WS-SVW-SUB               PIC 9(01) COMP.
009600     05  WS-FOUND-SW              PIC X(01).
009700         88  WS-ENTRY-FOUND           VALUE "Y".
009710*    ALERT-ID SCRATCH AREA -- OLD VENDOR FEED CARRIED THE
009720*    FALLBACK NUMBER AS THE LAST BYTE OF A 16-BYTE ALERT ID.
009730*    KEPT FOR THE COMPATIBILITY CHECK IN 200-BUILD-FALLBACK-ALERT.
009740 01  WS-ALERT-ID-WORK             PIC X(16).
009750 01  WS-ALERT-ID-PARTS REDEFINES WS-ALERT-ID-WORK.
009760     05  WS-AID-PREFIX            PIC X(15).
009770     05  WS-AID-SEQ-DIGIT         PIC 9(01).
009800
009900 LINKAGE SECTION.
010000 01  NORM-FUNCTION-CODE              PIC X(01).
010100     88  NORM-MAP-SEVERITY               VALUE "M".
010200     88  NORM-BUILD-FALLBACK             VALUE "F".
010300 01  NORM-FALLBACK-NBR                PIC 9(01).
010350 01  NORM-SEVERITY-WORD               PIC X(10).
010400 COPY VSALTREC.
010500
010600 PROCEDURE DIVISION USING NORM-FUNCTION-CODE, NORM-FALLBACK-NBR,
010650                          NORM-SEVERITY-WORD, VS-ALERT-REC.
010800
010900 000-NORMALIZE-ALERT.
011000     MOVE "000-NORMALIZE-ALERT" TO PARA-NAME.
011100     IF NORM-MAP-SEVERITY
011200         PERFORM 100-MAP-SEVERITY-WORD THRU 100-EXIT
011300     ELSE
011400         IF NORM-BUILD-FALLBACK
011500             PERFORM 200-BUILD-FALLBACK-ALERT THRU 200-EXIT
011600         END-IF
011700     END-IF.
011800
011900     GOBACK.
012000
012100******************************************************************
012200*MAPS THE INCOMING SEVERITY WORD (LEFT-JUSTIFIED, UPPERCASE, IN
012300*NORM-SEVERITY-WORD PER THE FEED LAYOUT CONVENTION) INTO THE
012400*ONE-BYTE INTERNAL CODE, RETURNED IN ALT-SEVERITY.  UNRECOGNIZED
012500*WORDS DEFAULT TO THE OUTBREAK CODE RATHER THAN ABENDING THE RUN.
012600******************************************************************
012800 100-MAP-SEVERITY-WORD.
012900     MOVE "100-MAP-SEVERITY-WORD" TO PARA-NAME.
013000     MOVE "O" TO ALT-SEVERITY.
013100     MOVE "N" TO WS-FOUND-SW.
013200     PERFORM 110-SEV-WORD-CHECK THRU 110-EXIT
013300         VARYING WS-SVW-SUB FROM 1 BY 1
013400             UNTIL WS-SVW-SUB > 9 OR WS-ENTRY-FOUND.
013900 100-EXIT.
014000     EXIT.
014010
014020 110-SEV-WORD-CHECK.
014030     MOVE "110-SEV-WORD-CHECK" TO PARA-NAME.
014040     IF SVW-WORD(WS-SVW-SUB) = NORM-SEVERITY-WORD
014050         MOVE SVW-CODE(WS-SVW-SUB) TO ALT-SEVERITY
014060         MOVE "Y" TO WS-FOUND-SW
014070     END-IF.
014080 110-EXIT.
014090     EXIT.
014100
014200******************************************************************
014300*BUILDS ONE OF THE THREE BUILT-IN SAMPLE ALERTS INTO VS-ALERT-REC
014400*FOR PILOT-COUNTY DEMO RUNS WHEN THE VENDOR FEED IS EMPTY.  THE
014500*CALLER SUPPLIES NORM-FALLBACK-NBR 1 THRU 3.
014600******************************************************************
014700 200-BUILD-FALLBACK-ALERT.
014800     MOVE "200-BUILD-FALLBACK-ALERT" TO PARA-NAME.
014900     INITIALIZE VS-ALERT-REC.
015000     IF NORM-FALLBACK-NBR < 1 OR NORM-FALLBACK-NBR > 3
015100         MOVE 1 TO NORM-FALLBACK-NBR.
015200
015300     MOVE FB-ALERT-ID(NORM-FALLBACK-NBR)  TO ALT-ALERT-ID.
015400     MOVE FB-TITLE(NORM-FALLBACK-NBR)     TO ALT-TITLE.
015500     MOVE FB-DISEASE(NORM-FALLBACK-NBR)   TO ALT-DISEASE.
015600     MOVE FB-CITY(NORM-FALLBACK-NBR)      TO ALT-CITY.
015700     MOVE FB-COUNTRY(NORM-FALLBACK-NBR)   TO ALT-COUNTRY.
015750*    07/09/03 -- RUN THE FALLBACK'S SEVERITY WORD BACK THROUGH
015760*    100-MAP-SEVERITY-WORD RATHER THAN CARRYING A SEPARATE
015770*    LETTER-CODE COLUMN IN THE FALLBACK TABLE -- ONE MAP, TWO
015780*    CALLERS, PER TGD.
015790     MOVE FB-SEV-WORD(NORM-FALLBACK-NBR)  TO NORM-SEVERITY-WORD.
015795     PERFORM 100-MAP-SEVERITY-WORD THRU 100-EXIT.
015900     MOVE "SAMPLE"                        TO ALT-SOURCE.
016000 200-EXIT.
016100     EXIT.
