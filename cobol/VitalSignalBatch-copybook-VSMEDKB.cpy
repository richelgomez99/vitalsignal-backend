000100******************************************************************
000200*    COPYBOOK   VSMEDKB                                          *
000300*    MEDICAL KNOWLEDGE TABLE -- DISEASE X CONDITION INTERACTION   *
000400*    MULTIPLIERS USED BY VSCALC01 TO RATE HEALTH VULNERABILITY.   *
000500*    TABLE IS HAND-MAINTAINED HERE UNTIL THE CLINICAL GROUP GETS  *
000600*    ITS OWN MAINTENANCE FILE STOOD UP (SEE OPEN ITEM REQ 5560).  *
000700******************************************************************
000800*    03/22/99   JS    ORIGINAL 24-ENTRY TABLE PER CLINICAL REVIEW *
000900*    11/15/00   TGD   REQ 5102 -- COVID-19 ROW GROUP ADDED        *
001000******************************************************************
001100 01  WS-MEDKB-VALUES.
001200     05  FILLER.
001300         10  FILLER   PIC X(20)  VALUE "dengue".
001400         10  FILLER   PIC X(20)  VALUE "diabetes".
001500         10  FILLER   PIC 9V99   VALUE 2.50.
001600     05  FILLER.
001700         10  FILLER   PIC X(20)  VALUE "dengue".
001800         10  FILLER   PIC X(20)  VALUE "heart disease".
001900         10  FILLER   PIC 9V99   VALUE 2.00.
002000     05  FILLER.
002100         10  FILLER   PIC X(20)  VALUE "dengue".
002200         10  FILLER   PIC X(20)  VALUE "hypertension".
002300         10  FILLER   PIC 9V99   VALUE 1.80.
002400     05  FILLER.
002500         10  FILLER   PIC X(20)  VALUE "dengue".
002600         10  FILLER   PIC X(20)  VALUE "pregnancy".
002700         10  FILLER   PIC 9V99   VALUE 3.00.
002800     05  FILLER.
002900         10  FILLER   PIC X(20)  VALUE "dengue".
003000         10  FILLER   PIC X(20)  VALUE "kidney disease".
003100         10  FILLER   PIC 9V99   VALUE 2.30.
003200     05  FILLER.
003300         10  FILLER   PIC X(20)  VALUE "dengue".
003400         10  FILLER   PIC X(20)  VALUE "asthma".
003500         10  FILLER   PIC 9V99   VALUE 1.30.
003600     05  FILLER.
003700         10  FILLER   PIC X(20)  VALUE "covid-19".
003800         10  FILLER   PIC X(20)  VALUE "diabetes".
003900         10  FILLER   PIC 9V99   VALUE 2.20.
004000     05  FILLER.
004100         10  FILLER   PIC X(20)  VALUE "covid-19".
004200         10  FILLER   PIC X(20)  VALUE "heart disease".
004300         10  FILLER   PIC 9V99   VALUE 2.50.
004400     05  FILLER.
004500         10  FILLER   PIC X(20)  VALUE "covid-19".
004600         10  FILLER   PIC X(20)  VALUE "hypertension".
004700         10  FILLER   PIC 9V99   VALUE 2.00.
004800     05  FILLER.
004900         10  FILLER   PIC X(20)  VALUE "covid-19".
005000         10  FILLER   PIC X(20)  VALUE "obesity".
005100         10  FILLER   PIC 9V99   VALUE 1.90.
005200     05  FILLER.
005300         10  FILLER   PIC X(20)  VALUE "covid-19".
005400         10  FILLER   PIC X(20)  VALUE "copd".
005500         10  FILLER   PIC 9V99   VALUE 2.80.
005600     05  FILLER.
005700         10  FILLER   PIC X(20)  VALUE "covid-19".
005800         10  FILLER   PIC X(20)  VALUE "cancer".
005900         10  FILLER   PIC 9V99   VALUE 2.40.
006000     05  FILLER.
006100         10  FILLER   PIC X(20)  VALUE "covid-19".
006200         10  FILLER   PIC X(20)  VALUE "pregnancy".
006300         10  FILLER   PIC 9V99   VALUE 1.70.
006400     05  FILLER.
006500         10  FILLER   PIC X(20)  VALUE "flu".
006600         10  FILLER   PIC X(20)  VALUE "asthma".
006700         10  FILLER   PIC 9V99   VALUE 2.50.
006800     05  FILLER.
006900         10  FILLER   PIC X(20)  VALUE "flu".
007000         10  FILLER   PIC X(20)  VALUE "copd".
007100         10  FILLER   PIC 9V99   VALUE 2.80.
007200     05  FILLER.
007300         10  FILLER   PIC X(20)  VALUE "flu".
007400         10  FILLER   PIC X(20)  VALUE "pregnancy".
007500         10  FILLER   PIC 9V99   VALUE 2.00.
007600     05  FILLER.
007700         10  FILLER   PIC X(20)  VALUE "flu".
007800         10  FILLER   PIC X(20)  VALUE "heart disease".
007900         10  FILLER   PIC 9V99   VALUE 1.80.
008000     05  FILLER.
008100         10  FILLER   PIC X(20)  VALUE "flu".
008200         10  FILLER   PIC X(20)  VALUE "diabetes".
008300         10  FILLER   PIC 9V99   VALUE 1.60.
008400     05  FILLER.
008500         10  FILLER   PIC X(20)  VALUE "measles".
008600         10  FILLER   PIC X(20)  VALUE "immunocompromised".
008700         10  FILLER   PIC 9V99   VALUE 3.00.
008800     05  FILLER.
008900         10  FILLER   PIC X(20)  VALUE "measles".
009000         10  FILLER   PIC X(20)  VALUE "pregnancy".
009100         10  FILLER   PIC 9V99   VALUE 2.50.
009200     05  FILLER.
009300         10  FILLER   PIC X(20)  VALUE "measles".
009400         10  FILLER   PIC X(20)  VALUE "malnutrition".
009500         10  FILLER   PIC 9V99   VALUE 2.20.
009600     05  FILLER.
009700         10  FILLER   PIC X(20)  VALUE "malaria".
009800         10  FILLER   PIC X(20)  VALUE "pregnancy".
009900         10  FILLER   PIC 9V99   VALUE 3.00.
010000     05  FILLER.
010100         10  FILLER   PIC X(20)  VALUE "malaria".
010200         10  FILLER   PIC X(20)  VALUE "hiv/aids".
010300         10  FILLER   PIC 9V99   VALUE 2.50.
010400     05  FILLER.
010500         10  FILLER   PIC X(20)  VALUE "malaria".
010600         10  FILLER   PIC X(20)  VALUE "sickle cell disease".
010700         10  FILLER   PIC 9V99   VALUE 2.80.
010800 01  WS-MEDKB-TABLE REDEFINES WS-MEDKB-VALUES.
010900     05  WS-MEDKB-ENTRY OCCURS 24 TIMES.
011000         10  KB-DISEASE              PIC X(20).
011100         10  KB-CONDITION            PIC X(20).
011200         10  KB-MULTIPLIER           PIC 9V99.
