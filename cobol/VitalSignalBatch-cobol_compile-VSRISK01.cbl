000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  VSRISK01.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 01/15/94.
000150 DATE-COMPILED. 01/15/94.
000160 SECURITY. NON-CONFIDENTIAL.
000170******************************************************************
000180*REMARKS.
000190*
000200*          THIS PROGRAM IS THE DAILY DRIVER FOR THE VITALSIGNAL
000210*          PERSONALIZED HEALTH-RISK ASSESSMENT RUN.
000220*
000230*          IT READS THE SURVEILLANCE FEED (ALERTS), AND FOR EACH
000240*          ALERT RE-READS THE FULL SUBSCRIBER FILE (USERS),
000250*          CALLING THE VSCODE01 AND VSCALC01 SUBPROGRAMS TO
000260*          ENRICH THE ALERT AND SCORE EACH SUBSCRIBER X ALERT
000270*          PAIR.  ONE ASSESS RECORD IS WRITTEN PER PAIR, AND A
000280*          DETAIL + CONTROL-BREAK REPORT IS PRODUCED ON RPTFILE
000290*          ALONGSIDE A FINAL METRICS SUMMARY.
000300*
000310*          IF THE FEED FILE IS EMPTY THE RUN FALLS BACK TO THE
000320*          THREE BUILT-IN SAMPLE ALERTS SUPPLIED BY VSNORM01 SO
000330*          THAT PILOT-COUNTY DEMO RUNS STILL PRODUCE OUTPUT.
000340*
000350******************************************************************
000360*
000370*          INPUT FILE   (SURVEILLANCE FEED)  -   ALERTS
000380*          INPUT FILE   (SUBSCRIBER MASTER)   -   USERS
000390*          BATCH PARM   (PROCESSING DATE)      -   VSPARM
000400*          OUTPUT FILE  (RISK ASSESSMENTS)     -   ASSESS
000410*          OUTPUT FILE  (DETAIL/SUMMARY RPT)   -   RPTFILE
000420*          DUMP FILE                           -   SYSOUT
000430*
000440******************************************************************
000450*CHANGE LOG.
000460*    01/15/94   JS    ORIGINAL VERSION -- PILOT COUNTY ROLLOUT
000470*    04/14/98   JS    ADDED FALLBACK-ALERT DRIVE LOGIC FOR
000480*                     PILOT-COUNTY DEMO RUNS WHEN THE FEED FILE
000490*                     HAS ZERO RECORDS (SEE VS-JCL-01 REMARKS)
000500*    11/02/98   RD    Y2K DATE WIDENING -- PRM-PROC-DATE WIDENED
000510*                     FROM 9(06) YYMMDD TO 9(08) YYYYMMDD
000520*    11/09/98   RD    TRIP-DATE COMPARE IN VSCALC01 NOW USES THE
000530*                     WIDENED 8-BYTE DATES, SO CALC-PROC-DATE IS
000540*                     NOW CARRIED AS 9(08) HERE AS WELL
000550*    03/22/99   JS    ADDED DISEASE-CODE LOOKUP CALL (VSCODE01)
000560*                     SO THE ALERT HEADER LINE SHOWS THE SNOMED CODE
000570*    11/15/00   TGD   REQ 5102 -- UNKNOWN SEVERITY/DISEASE NO
000580*                     LONGER ABENDS THE RUN (SEE VSNORM01,
000590*                     VSCODE01)
000600*    07/18/01   TGD   REQ 4471 -- TRANSLATION/IMAGE FLAG COLUMNS
000610*                     ADDED TO THE DETAIL LINE
000620*    07/09/03   TGD   REQ 5560 -- SEVERITY-WORD TABLE REUSE IN
000630*                     VSNORM01 (SEE THAT PROGRAM'S CHANGE LOG)
000640******************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER. IBM-390.
000680 OBJECT-COMPUTER. IBM-390.
000690 SPECIAL-NAMES.
000700     C01 IS NEXT-PAGE.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT SYSOUT
000740     ASSIGN TO UT-S-SYSOUT
000750       ORGANIZATION IS SEQUENTIAL.
000760
000770     SELECT ALERTS
000780     ASSIGN TO UT-S-ALERTS
000790       ACCESS MODE IS SEQUENTIAL
000800       FILE STATUS IS ALT-STATUS.
000810
000820     SELECT USERS
000830     ASSIGN TO UT-S-USERS
000840       ACCESS MODE IS SEQUENTIAL
000850       FILE STATUS IS USR-STATUS.
000860
000870     SELECT VSPARM
000880     ASSIGN TO UT-S-VSPARM
000890       ACCESS MODE IS SEQUENTIAL
000900       FILE STATUS IS PRM-STATUS.
000910
000920     SELECT ASSESS
000930     ASSIGN TO UT-S-ASSESS
000940       ACCESS MODE IS SEQUENTIAL
000950       FILE STATUS IS ASS-STATUS.
000960
000970     SELECT RPTFILE
000980     ASSIGN TO UT-S-RPTFILE
000990       ACCESS MODE IS SEQUENTIAL
001000       FILE STATUS IS RPT-STATUS.
001010
001020 DATA DIVISION.
001030 FILE SECTION.
001040 FD  SYSOUT
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 130 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS SYSOUT-REC.
001100 01  SYSOUT-REC  PIC X(130).
001110
001120****** SURVEILLANCE FEED -- ONE RECORD PER OUTBREAK ALERT.  MAY BE
001130****** SUPPLIED EMPTY, IN WHICH CASE 250-START-FALLBACK-MODE DRIVES
001140****** THE THREE BUILT-IN SAMPLE ALERTS THROUGH VSNORM01 INSTEAD.
001150 FD  ALERTS
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 150 CHARACTERS
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS ALERT-REC-DATA.
001210 01  ALERT-REC-DATA PIC X(150).
001220
001230****** SUBSCRIBER MASTER -- RE-READ IN FULL ONCE FOR EVERY ALERT
001240****** (SEE 310-REOPEN-USERS).  NOT VSAM -- THIS FEED IS A FLAT
001250****** EXTRACT REBUILT NIGHTLY BY THE ENROLLMENT SYSTEM.
001260 FD  USERS
001270     RECORDING MODE IS F
001280     LABEL RECORDS ARE STANDARD
001290     RECORD CONTAINS 735 CHARACTERS
001300     BLOCK CONTAINS 0 RECORDS
001310     DATA RECORD IS USER-REC-DATA.
001320 01  USER-REC-DATA PIC X(735).
001330
001340****** ONE-CARD BATCH PARAMETER FILE -- CARRIES THE PROCESSING
001350****** DATE USED FOR ALL TRAVEL-DATE COMPARISONS.  NEVER TAKE THE
001360****** PROCESSING DATE FROM THE SYSTEM CLOCK -- SEE REQ 5102 NOTE
001370****** IN VSCALC01 REMARKS.
001380 FD  VSPARM
001390     RECORDING MODE IS F
001400     LABEL RECORDS ARE STANDARD
001410     RECORD CONTAINS 80 CHARACTERS
001420     BLOCK CONTAINS 0 RECORDS
001430     DATA RECORD IS VSPARM-REC-DATA.
001440 01  VSPARM-REC-DATA PIC X(80).
001450
001460 FD  ASSESS
001470     RECORDING MODE IS F
001480     LABEL RECORDS ARE STANDARD
001490     RECORD CONTAINS 100 CHARACTERS
001500     BLOCK CONTAINS 0 RECORDS
001510     DATA RECORD IS ASSESS-REC-DATA.
001520 01  ASSESS-REC-DATA PIC X(100).
001530
001540 FD  RPTFILE
001550     RECORDING MODE IS F
001560     LABEL RECORDS ARE STANDARD
001570     RECORD CONTAINS 132 CHARACTERS
001580     BLOCK CONTAINS 0 RECORDS
001590     DATA RECORD IS RPT-REC.
001600 01  RPT-REC  PIC X(132).
001610
001620 WORKING-STORAGE SECTION.
001630
001640 01  PARA-NAME                       PIC X(30) VALUE SPACES.
001650
001660 01  FILE-STATUS-CODES.
001670     05  ALT-STATUS              PIC X(2).
001680         88 ALT-CODE-OK              VALUE "00".
001690     05  USR-STATUS              PIC X(2).
001700         88 USR-CODE-OK              VALUE "00".
001710     05  PRM-STATUS              PIC X(2).
001720         88 PRM-CODE-OK              VALUE "00".
001730     05  ASS-STATUS              PIC X(2).
001740         88 ASS-CODE-WRITE           VALUE SPACES.
001750     05  RPT-STATUS              PIC X(2).
001760         88 RPT-CODE-WRITE           VALUE SPACES.
001770
001780*    SUBSCRIBER MASTER RECORD, READ FRESH FOR EVERY ALERT
001790 COPY VSUSREC.
001800
001810*    ONE FEED ALERT RECORD -- ALSO THE TARGET VSNORM01 BUILDS A
001820*    FALLBACK ALERT INTO WHEN THE FEED IS EMPTY
001830 COPY VSALTREC.
001840
001850*    ONE OUTBOUND RISK-ASSESSMENT RECORD
001860 COPY VSASSREC.
001870
001880*    STANDARD SYSOUT/ABEND LAYOUT SHARED ACROSS THE BATCH
001890 COPY VSABEND.
001900
001910*    BATCH PARAMETER CARD LAYOUT
001920 01  VSPARM-REC.
001930     05  PRM-PROC-DATE           PIC 9(08).
001940     05  FILLER                  PIC X(72).
001950
001960*    PAGE HEADING LINE
001970 01  WS-HDR-REC.
001980     05  FILLER                  PIC X(01) VALUE SPACES.
001990     05  FILLER                  PIC X(10) VALUE "VSRISK01".
002000     05  FILLER                  PIC X(04) VALUE SPACES.
002010     05  HDR-PROC-DATE.
002020         10  HDR-YYYY            PIC 9(04).
002030         10  DASH-1              PIC X(01) VALUE "-".
002040         10  HDR-MM              PIC 9(02).
002050         10  DASH-2              PIC X(01) VALUE "-".
002060         10  HDR-DD              PIC 9(02).
002070     05  FILLER                  PIC X(05) VALUE SPACES.
002080     05  FILLER                  PIC X(45) VALUE
002090         "VITALSIGNAL PERSONALIZED RISK ASSESSMENT".
002100     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
002110     05  PAGE-NBR-O              PIC ZZ9.
002120     05  FILLER                  PIC X(42) VALUE SPACES.
002130
002140*    COLUMN HEADING LINE FOR THE DETAIL SECTION
002150 01  WS-COLM-HDR-REC.
002160     05  FILLER                  PIC X(12) VALUE "USER-ID".
002170     05  FILLER                  PIC X(02) VALUE SPACES.
002180     05  FILLER                  PIC X(20) VALUE "USER NAME".
002190     05  FILLER                  PIC X(02) VALUE SPACES.
002200     05  FILLER                  PIC X(08) VALUE "LEVEL".
002210     05  FILLER                  PIC X(02) VALUE SPACES.
002220     05  FILLER                  PIC X(06) VALUE "SCORE".
002230     05  FILLER                  PIC X(02) VALUE SPACES.
002240     05  FILLER                  PIC X(04) VALUE "PRI".
002250     05  FILLER                  PIC X(02) VALUE SPACES.
002260     05  FILLER                  PIC X(15) VALUE "ACTION".
002270     05  FILLER                  PIC X(02) VALUE SPACES.
002280     05  FILLER                  PIC X(04) VALUE "TRAN".
002290     05  FILLER                  PIC X(02) VALUE SPACES.
002300     05  FILLER                  PIC X(04) VALUE "IMG".
002310     05  FILLER                  PIC X(45) VALUE SPACES.
002320
002330*    ALERT CONTROL-BREAK HEADER LINE
002340 01  WS-ALERT-HDR-REC.
002350     05  FILLER                  PIC X(01) VALUE SPACES.
002360     05  FILLER                  PIC X(10) VALUE "ALERT:".
002370     05  AH-ALERT-ID-O           PIC X(16).
002380     05  FILLER                  PIC X(02) VALUE SPACES.
002390     05  AH-DISEASE-O            PIC X(20).
002400     05  FILLER                  PIC X(02) VALUE SPACES.
002410     05  AH-CITY-O               PIC X(20).
002420     05  FILLER                  PIC X(01) VALUE ",".
002430     05  FILLER                  PIC X(01) VALUE SPACES.
002440     05  AH-COUNTRY-O            PIC X(20).
002450     05  FILLER                  PIC X(02) VALUE SPACES.
002460     05  FILLER                  PIC X(04) VALUE "SEV:".
002470     05  AH-SEVERITY-O           PIC X(01).
002480     05  FILLER                  PIC X(02) VALUE SPACES.
002490     05  FILLER                  PIC X(07) VALUE "SNOMED:".
002500     05  AH-SNOMED-O             PIC X(10).
002510     05  FILLER                  PIC X(13) VALUE SPACES.
002520
002530*    ONE DETAIL LINE PER SUBSCRIBER X ALERT PAIR
002540 01  WS-DETAIL-REC.
002550     05  FILLER                  PIC X(03) VALUE SPACES.
002560     05  DT-USER-ID-O            PIC X(12).
002570     05  FILLER                  PIC X(02) VALUE SPACES.
002580     05  DT-NAME-O               PIC X(20).
002590     05  FILLER                  PIC X(02) VALUE SPACES.
002600     05  DT-LEVEL-O              PIC X(08).
002610     05  FILLER                  PIC X(02) VALUE SPACES.
002620     05  DT-SCORE-O              PIC Z.9999.
002630     05  FILLER                  PIC X(02) VALUE SPACES.
002640     05  DT-PRIORITY-O           PIC Z9.
002650     05  FILLER                  PIC X(02) VALUE SPACES.
002660     05  DT-ACTION-O             PIC X(15).
002670     05  FILLER                  PIC X(02) VALUE SPACES.
002680     05  DT-TRANSL-O             PIC X(01).
002690     05  FILLER                  PIC X(03) VALUE SPACES.
002700     05  DT-IMAGE-O              PIC X(01).
002710     05  FILLER                  PIC X(49) VALUE SPACES.
002720
002730*    INDENTED REASONING LINE (UP TO 6 PER ASSESSMENT)
002740 01  WS-REASON-REC.
002750     05  FILLER                  PIC X(08) VALUE SPACES.
002760     05  FILLER                  PIC X(02) VALUE "- ".
002770     05  RS-TEXT-O               PIC X(40).
002780     05  FILLER                  PIC X(82) VALUE SPACES.
002790
002800*    PER-ALERT SUBTOTAL LINE -- ASSESSMENTS FOR THIS ALERT, THEN A
002805*    BREAKOUT OF THE SAME COUNT BY RISK LEVEL
002810 01  WS-SUBTOTAL-REC.
002820     05  FILLER                  PIC X(03) VALUE SPACES.
002830     05  FILLER                  PIC X(16) VALUE
002831         "ALERT SUBTOTAL:".
002840     05  ST-COUNT-O              PIC ZZZ9.
002850     05  FILLER                  PIC X(01) VALUE SPACES.
002860     05  FILLER                  PIC X(12) VALUE "ASSESSMENTS".
002870     05  FILLER                  PIC X(02) VALUE SPACES.
002871     05  FILLER                  PIC X(05) VALUE "CRIT:".
002872     05  ST-CRIT-O               PIC ZZ9.
002873     05  FILLER                  PIC X(01) VALUE SPACES.
002874     05  FILLER                  PIC X(05) VALUE "HIGH:".
002875     05  ST-HIGH-O               PIC ZZ9.
002876     05  FILLER                  PIC X(01) VALUE SPACES.
002877     05  FILLER                  PIC X(05) VALUE "MED: ".
002878     05  ST-MED-O                PIC ZZ9.
002879     05  FILLER                  PIC X(01) VALUE SPACES.
002880     05  FILLER                  PIC X(05) VALUE "LOW: ".
002881     05  ST-LOW-O                PIC ZZ9.
002882     05  FILLER                  PIC X(01) VALUE SPACES.
002883     05  FILLER                  PIC X(05) VALUE "MIN: ".
002884     05  ST-MIN-O                PIC ZZ9.
002885     05  FILLER                  PIC X(50) VALUE SPACES.
002886
002890 01  WS-BLANK-LINE.
002900     05  FILLER                  PIC X(132) VALUE SPACES.
002910
002920*    GENERIC LABEL/VALUE LINE -- REUSED FOR EVERY LINE OF THE
002930*    FINAL CONTROL-TOTAL SUMMARY AT THE END OF THE RUN
002940 01  WS-SUMMARY-REC.
002950     05  FILLER                  PIC X(03) VALUE SPACES.
002960     05  SM-LABEL-O              PIC X(30).
002970     05  FILLER                  PIC X(02) VALUE SPACES.
002980     05  SM-VALUE-O              PIC ZZZ,ZZZ,ZZ9.
002990     05  FILLER                  PIC X(86) VALUE SPACES.
003000
003010*    CALLING-SEQUENCE WORK AREA PASSED TO VSCALC01 -- BUILT FROM
003020*    THE CURRENT VS-ALERT-REC EACH TIME AN ALERT IS ENRICHED
003030 01  VS-ALERT-WORK.
003040     05  CW-DISEASE              PIC X(20).
003050     05  CW-CITY                 PIC X(20).
003060     05  CW-COUNTRY              PIC X(20).
003070     05  CW-SEVERITY             PIC X(01).
003080     05  CW-MORTALITY-RATE       PIC 9(02)V99.
003090     05  CW-MORTALITY-FLAG       PIC X(01).
003100     05  CW-COORDS-FLAG          PIC X(01).
003110
003120 01  CALC-PROC-DATE              PIC 9(08).
003130
003140*    CALLING-SEQUENCE RESULT AREA RETURNED BY VSCALC01 -- LAYOUT
003150*    MUST STAY IN STEP WITH VS-CALC-RESULT IN VSCALC01 LINKAGE
003160 01  VS-CALC-RESULT.
003170     05  CR-RISK-LEVEL           PIC X(08).
003180     05  CR-RISK-SCORE           PIC 9V9999.
003190     05  CR-CONFIDENCE           PIC 9V9999.
003200     05  CR-F-BASE-SEV           PIC 9V9999.
003210     05  CR-F-HEALTH-VULN        PIC 9V9999.
003220     05  CR-F-GEO-PROX           PIC 9V9999.
003230     05  CR-F-FAM-EXP            PIC 9V9999.
003240     05  CR-F-TRAVEL             PIC 9V9999.
003250     05  CR-F-LEARNED            PIC 9V9999.
003260     05  CR-ACTION               PIC X(15).
003270     05  CR-NEEDS-TRANSLATION    PIC X(01).
003280     05  CR-NEEDS-IMAGE          PIC X(01).
003290     05  CR-PRIORITY             PIC 9(02).
003300     05  CR-REASON-COUNT         PIC 9(01).
003310     05  CR-REASON-LINE OCCURS 6 TIMES
003320                                 PIC X(40).
003330
003340*    CALLING-SEQUENCE AREAS FOR THE VSCODE01 DISEASE-CODE CALL
003350 01  CODE-DISEASE-IN             PIC X(20).
003360 01  CODE-SNOMED-OUT             PIC X(10).
003370 01  CODE-ICD10-OUT              PIC X(06).
003380 01  CODE-DISPLAY-OUT            PIC X(40).
003390
003400*    CALLING-SEQUENCE AREAS FOR THE VSNORM01 ALERT-SCRUB CALL
003410 01  NORM-FUNCTION-CODE          PIC X(01).
003420     88  NORM-MAP-SEVERITY           VALUE "M".
003430     88  NORM-BUILD-FALLBACK         VALUE "F".
003440 01  NORM-FALLBACK-NBR           PIC 9(01).
003450 01  NORM-SEVERITY-WORD          PIC X(10).
003460
003470*    PROCESSING-DATE SCRATCH AREA, SPLIT FOR THE PAGE HEADING
003480*    PRINT.  WIDENED 11/02/98 -- SEE CHANGE LOG.
003490 01  WS-PROC-DATE-WORK           PIC 9(08).
003500 01  WS-PROC-DATE-PARTS REDEFINES WS-PROC-DATE-WORK.
003510     05  WS-PD-YYYY              PIC 9(04).
003520     05  WS-PD-MM                PIC 9(02).
003530     05  WS-PD-DD                PIC 9(02).
003540
003550*    ALERT-ID SCRATCH AREA -- OLD VENDOR FEED CARRIED A 4-DIGIT
003560*    SEQUENCE SUFFIX ON THE ALERT ID.  KEPT FOR THE COMPATIBILITY
003570*    TRACE VSNORM01 USES IN ITS OWN ALERT-ID REDEFINES.
003580 01  WS-ALERT-ID-WORK            PIC X(16).
003590 01  WS-ALERT-ID-PARTS REDEFINES WS-ALERT-ID-WORK.
003600     05  WS-AID-PREFIX           PIC X(12).
003610     05  WS-AID-SEQ              PIC X(04).
003620
003630*    SUBSCRIBER-ID SCRATCH AREA -- SAME COMPATIBILITY PURPOSE AS
003640*    THE ALERT-ID SPLIT ABOVE, FOR THE OLD ENROLLMENT EXTRACT KEY.
003650 01  WS-USER-ID-WORK             PIC X(12).
003660 01  WS-USER-ID-PARTS REDEFINES WS-USER-ID-WORK.
003670     05  WS-UID-PREFIX           PIC X(03).
003680     05  WS-UID-SEQ              PIC X(09).
003690
003700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
003710     05  WS-ALERTS-READ          PIC 9(07) COMP.
003720     05  WS-USERS-READ           PIC 9(07) COMP.
003730     05  WS-ASSESS-WRITTEN       PIC 9(07) COMP.
003740     05  WS-ALERT-USER-CNT       PIC 9(05) COMP.
003741     05  WS-ALT-CNT-CRITICAL     PIC 9(05) COMP.
003742     05  WS-ALT-CNT-HIGH         PIC 9(05) COMP.
003743     05  WS-ALT-CNT-MEDIUM       PIC 9(05) COMP.
003744     05  WS-ALT-CNT-LOW          PIC 9(05) COMP.
003745     05  WS-ALT-CNT-MINIMAL      PIC 9(05) COMP.
003750     05  WS-LINES                PIC 9(02) COMP.
003760     05  WS-PAGES                PIC 9(03) COMP.
003770     05  WS-REASON-SUB           PIC 9(01) COMP.
003780     05  WS-FALLBACK-NBR         PIC 9(01) COMP.
003790     05  WS-CNT-CRITICAL         PIC 9(07) COMP.
003800     05  WS-CNT-HIGH             PIC 9(07) COMP.
003810     05  WS-CNT-MEDIUM           PIC 9(07) COMP.
003820     05  WS-CNT-LOW              PIC 9(07) COMP.
003830     05  WS-CNT-MINIMAL          PIC 9(07) COMP.
003840     05  WS-CNT-IMMEDIATE        PIC 9(07) COMP.
003850     05  WS-CNT-EMAIL            PIC 9(07) COMP.
003860     05  WS-CNT-LOGONLY          PIC 9(07) COMP.
003870
003880 01  FLAGS-AND-SWITCHES.
003890     05  WS-MORE-ALERTS-SW       PIC X(01) VALUE "Y".
003900         88  NO-MORE-ALERTS          VALUE "N".
003910     05  WS-MORE-USERS-SW        PIC X(01) VALUE "Y".
003920         88  NO-MORE-USERS           VALUE "N".
003930     05  WS-FALLBACK-SW          PIC X(01) VALUE "N".
003940         88  IN-FALLBACK-MODE        VALUE "Y".
003950     05  WS-USERS-OPEN-SW        PIC X(01) VALUE "N".
003960         88  USERS-CURRENTLY-OPEN    VALUE "Y".
003970
003980 PROCEDURE DIVISION.
003990     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004000     PERFORM 100-MAINLINE THRU 100-EXIT
004010         UNTIL NO-MORE-ALERTS.
004020     PERFORM 999-CLEANUP THRU 999-EXIT.
004030     MOVE +0 TO RETURN-CODE.
004040     GOBACK.
004050
004060 000-HOUSEKEEPING.
004070     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004080     DISPLAY "******** BEGIN JOB VSRISK01 ********".
004090     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
004100     MOVE "Y" TO WS-MORE-ALERTS-SW.
004110     MOVE "N" TO WS-FALLBACK-SW.
004120     MOVE "N" TO WS-USERS-OPEN-SW.
004130     MOVE +1 TO WS-PAGES.
004140     PERFORM 800-OPEN-FILES THRU 800-EXIT.
004150     PERFORM 810-READ-PARM  THRU 810-EXIT.
004160     PERFORM 820-COUNT-USERS THRU 820-EXIT.
004170     PERFORM 900-READ-ALERT THRU 900-EXIT.
004180     IF NO-MORE-ALERTS
004190         PERFORM 250-START-FALLBACK-MODE THRU 250-EXIT
004200     END-IF.
004210     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
004220     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
004230 000-EXIT.
004240     EXIT.
004250
004260 100-MAINLINE.
004270     MOVE "100-MAINLINE" TO PARA-NAME.
004280     PERFORM 200-PROCESS-ONE-ALERT THRU 200-EXIT.
004290     IF IN-FALLBACK-MODE
004300         PERFORM 260-NEXT-FALLBACK-OR-DONE THRU 260-EXIT
004310     ELSE
004320         PERFORM 900-READ-ALERT THRU 900-EXIT
004330     END-IF.
004340 100-EXIT.
004350     EXIT.
004360
004370******************************************************************
004380*ENRICHES ONE ALERT VIA THE DISEASE-CODE LOOKUP, BUILDS THE CALC-CALLING
004390*WORK AREA, WRITES THE ALERT CONTROL-BREAK HEADER, AND DRIVES THE
004400*PER-ALERT SUBSCRIBER LOOP.
004410******************************************************************
004420 200-PROCESS-ONE-ALERT.
004430     MOVE "200-PROCESS-ONE-ALERT" TO PARA-NAME.
004440     MOVE ALT-DISEASE TO CODE-DISEASE-IN.
004450     CALL "VSCODE01" USING CODE-DISEASE-IN, CODE-SNOMED-OUT,
004460                           CODE-ICD10-OUT, CODE-DISPLAY-OUT.
004470     MOVE ALT-DISEASE        TO CW-DISEASE.
004480     MOVE ALT-CITY           TO CW-CITY.
004490     MOVE ALT-COUNTRY        TO CW-COUNTRY.
004500     MOVE ALT-SEVERITY       TO CW-SEVERITY.
004510     MOVE ALT-MORTALITY-RATE TO CW-MORTALITY-RATE.
004520     MOVE ALT-MORTALITY-FLAG TO CW-MORTALITY-FLAG.
004530     MOVE ALT-COORDS-FLAG    TO CW-COORDS-FLAG.
004540     PERFORM 730-WRITE-ALERT-HDR THRU 730-EXIT.
004550     PERFORM 300-PROCESS-USERS-FOR-ALERT THRU 300-EXIT.
004560 200-EXIT.
004570     EXIT.
004580
004590******************************************************************
004600*EMPTY-FEED FALLBACK -- DRIVES THE THREE BUILT-IN SAMPLE ALERTS
004610*(SEE VSNORM01) IN PLACE OF A REAL FEED RECORD.
004620******************************************************************
004630 250-START-FALLBACK-MODE.
004640     MOVE "250-START-FALLBACK-MODE" TO PARA-NAME.
004650     DISPLAY "** ALERTS FEED IS EMPTY -- USING SAMPLE ALERTS **".
004660     MOVE "Y" TO WS-FALLBACK-SW.
004670     MOVE "Y" TO WS-MORE-ALERTS-SW.
004680     MOVE 1 TO WS-FALLBACK-NBR.
004690     PERFORM 255-BUILD-CURRENT-FALLBACK THRU 255-EXIT.
004700 250-EXIT.
004710     EXIT.
004720
004730 255-BUILD-CURRENT-FALLBACK.
004740     MOVE "255-BUILD-CURRENT-FALLBACK" TO PARA-NAME.
004750     MOVE "F" TO NORM-FUNCTION-CODE.
004760     MOVE WS-FALLBACK-NBR TO NORM-FALLBACK-NBR.
004770     CALL "VSNORM01" USING NORM-FUNCTION-CODE, NORM-FALLBACK-NBR,
004780                           NORM-SEVERITY-WORD, VS-ALERT-REC.
004790     ADD +1 TO WS-ALERTS-READ.
004800 255-EXIT.
004810     EXIT.
004820
004830 260-NEXT-FALLBACK-OR-DONE.
004840     MOVE "260-NEXT-FALLBACK-OR-DONE" TO PARA-NAME.
004850     IF WS-FALLBACK-NBR > 2
004860         MOVE "N" TO WS-MORE-ALERTS-SW
004870     ELSE
004880         ADD +1 TO WS-FALLBACK-NBR
004890         PERFORM 255-BUILD-CURRENT-FALLBACK THRU 255-EXIT
004900     END-IF.
004910 260-EXIT.
004920     EXIT.
004930
004940******************************************************************
004950*RE-OPENS THE SUBSCRIBER FILE FOR THIS ALERT AND SCORES EVERY
004960*SUBSCRIBER AGAINST IT.  THE SPEC PERMITS EITHER A REWIND/REOPEN
004970*PER ALERT OR A ONE-TIME TABLE LOAD -- THIS SHOP RE-OPENS, SINCE
004980*THE SUBSCRIBER FILE IS TOO LARGE FOR A COMFORTABLE OCCURS TABLE.
004990******************************************************************
005000 300-PROCESS-USERS-FOR-ALERT.
005010     MOVE "300-PROCESS-USERS-FOR-ALERT" TO PARA-NAME.
005020     MOVE ZERO TO WS-ALERT-USER-CNT.
005021     MOVE ZERO TO WS-ALT-CNT-CRITICAL, WS-ALT-CNT-HIGH,
005022                  WS-ALT-CNT-MEDIUM, WS-ALT-CNT-LOW,
005023                  WS-ALT-CNT-MINIMAL.
005030     PERFORM 310-REOPEN-USERS THRU 310-EXIT.
005040     PERFORM 320-READ-USER THRU 320-EXIT.
005050     PERFORM 330-PROCESS-USER-LOOP THRU 330-EXIT
005060         UNTIL NO-MORE-USERS.
005070     PERFORM 740-WRITE-ALERT-SUBTOTAL THRU 740-EXIT.
005080 300-EXIT.
005090     EXIT.
005100
005110 310-REOPEN-USERS.
005120     MOVE "310-REOPEN-USERS" TO PARA-NAME.
005130     IF USERS-CURRENTLY-OPEN
005140         CLOSE USERS
005150     END-IF.
005160     OPEN INPUT USERS.
005170     MOVE "Y" TO WS-USERS-OPEN-SW.
005180     MOVE "Y" TO WS-MORE-USERS-SW.
005190 310-EXIT.
005200     EXIT.
005210
005220 320-READ-USER.
005230     MOVE "320-READ-USER" TO PARA-NAME.
005240     READ USERS INTO VS-USER-REC
005250         AT END MOVE "N" TO WS-MORE-USERS-SW
005260         GO TO 320-EXIT
005270     END-READ.
005280 320-EXIT.
005290     EXIT.
005300
005310 330-PROCESS-USER-LOOP.
005320     MOVE "330-PROCESS-USER-LOOP" TO PARA-NAME.
005330     PERFORM 400-PROCESS-ONE-USER THRU 400-EXIT.
005340     PERFORM 320-READ-USER THRU 320-EXIT.
005350 330-EXIT.
005360     EXIT.
005370
005380******************************************************************
005390*SCORES ONE SUBSCRIBER X ALERT PAIR (VSCALC01), WRITES THE ASSESS
005400*RECORD AND THE DETAIL/REASONING REPORT LINES, AND ACCUMULATES
005410*THE RUN'S FINAL CONTROL TOTALS.
005420******************************************************************
005430 400-PROCESS-ONE-USER.
005440     MOVE "400-PROCESS-ONE-USER" TO PARA-NAME.
005450     CALL "VSCALC01" USING VS-USER-REC, VS-ALERT-WORK,
005460                           CALC-PROC-DATE, VS-CALC-RESULT.
005470     PERFORM 420-BUILD-ASSESS-REC THRU 420-EXIT.
005480     WRITE ASSESS-REC-DATA FROM VS-ASSESS-REC.
005490     ADD +1 TO WS-ASSESS-WRITTEN.
005500     ADD +1 TO WS-ALERT-USER-CNT.
005510     PERFORM 440-ACCUM-COUNTS THRU 440-EXIT.
005520     PERFORM 760-WRITE-DETAIL THRU 760-EXIT.
005530     PERFORM 770-WRITE-REASON-LINES THRU 770-EXIT.
005540 400-EXIT.
005550     EXIT.
005560
005570 420-BUILD-ASSESS-REC.
005580     MOVE "420-BUILD-ASSESS-REC" TO PARA-NAME.
005590     MOVE USR-USER-ID          TO ASS-USER-ID.
005600     MOVE ALT-ALERT-ID         TO ASS-ALERT-ID.
005610     MOVE CR-RISK-LEVEL        TO ASS-RISK-LEVEL.
005620     MOVE CR-RISK-SCORE        TO ASS-RISK-SCORE.
005630     MOVE CR-CONFIDENCE        TO ASS-CONFIDENCE.
005640     MOVE CR-F-BASE-SEV        TO ASS-F-BASE-SEV.
005650     MOVE CR-F-HEALTH-VULN     TO ASS-F-HEALTH-VULN.
005660     MOVE CR-F-GEO-PROX        TO ASS-F-GEO-PROX.
005670     MOVE CR-F-FAM-EXP         TO ASS-F-FAM-EXP.
005680     MOVE CR-F-TRAVEL          TO ASS-F-TRAVEL.
005690     MOVE CR-F-LEARNED         TO ASS-F-LEARNED.
005700     MOVE CR-ACTION            TO ASS-ACTION.
005710     MOVE CR-NEEDS-TRANSLATION TO ASS-NEEDS-TRANSLATION.
005720     MOVE CR-NEEDS-IMAGE       TO ASS-NEEDS-IMAGE.
005730     MOVE CR-PRIORITY          TO ASS-PRIORITY.
005740 420-EXIT.
005750     EXIT.
005760
005770 440-ACCUM-COUNTS.
005780     MOVE "440-ACCUM-COUNTS" TO PARA-NAME.
005790     IF ASS-LEVEL-CRITICAL
005800         ADD +1 TO WS-CNT-CRITICAL, WS-ALT-CNT-CRITICAL
005810     ELSE
005820     IF ASS-LEVEL-HIGH
005830         ADD +1 TO WS-CNT-HIGH, WS-ALT-CNT-HIGH
005840     ELSE
005850     IF ASS-LEVEL-MEDIUM
005860         ADD +1 TO WS-CNT-MEDIUM, WS-ALT-CNT-MEDIUM
005870     ELSE
005880     IF ASS-LEVEL-LOW
005890         ADD +1 TO WS-CNT-LOW, WS-ALT-CNT-LOW
005900     ELSE
005910         ADD +1 TO WS-CNT-MINIMAL, WS-ALT-CNT-MINIMAL
005920     END-IF
005930     END-IF
005940     END-IF
005950     END-IF.
005960
005970     IF ASS-ACTION-IMMEDIATE
005980         ADD +1 TO WS-CNT-IMMEDIATE
005990     ELSE
006000     IF ASS-ACTION-EMAIL
006010         ADD +1 TO WS-CNT-EMAIL
006020     ELSE
006030         ADD +1 TO WS-CNT-LOGONLY
006040     END-IF
006050     END-IF.
006060 440-EXIT.
006070     EXIT.
006080
006090 600-PAGE-BREAK.
006100     MOVE "600-PAGE-BREAK" TO PARA-NAME.
006110     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
006120     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
006130 600-EXIT.
006140     EXIT.
006150
006160 700-WRITE-PAGE-HDR.
006170     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
006180     WRITE RPT-REC FROM WS-BLANK-LINE
006190         AFTER ADVANCING 1.
006200     MOVE WS-PD-YYYY TO HDR-YYYY.
006210     MOVE WS-PD-MM   TO HDR-MM.
006220     MOVE WS-PD-DD   TO HDR-DD.
006230     MOVE WS-PAGES   TO PAGE-NBR-O.
006240     WRITE RPT-REC FROM WS-HDR-REC
006250         AFTER ADVANCING NEXT-PAGE.
006260     MOVE ZERO TO WS-LINES.
006270     ADD +1 TO WS-PAGES.
006280     WRITE RPT-REC FROM WS-BLANK-LINE
006290         AFTER ADVANCING 1.
006300 700-EXIT.
006310     EXIT.
006320
006330 720-WRITE-COLM-HDR.
006340     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
006350     WRITE RPT-REC FROM WS-COLM-HDR-REC
006360         AFTER ADVANCING 2.
006370     ADD +1 TO WS-LINES.
006380 720-EXIT.
006390     EXIT.
006400
006410 730-WRITE-ALERT-HDR.
006420     MOVE "730-WRITE-ALERT-HDR" TO PARA-NAME.
006430     IF WS-LINES > 48
006440         PERFORM 600-PAGE-BREAK THRU 600-EXIT
006450     END-IF.
006460     MOVE SPACES TO WS-ALERT-HDR-REC.
006470     MOVE ALT-ALERT-ID    TO AH-ALERT-ID-O.
006480     MOVE ALT-DISEASE     TO AH-DISEASE-O.
006490     MOVE ALT-CITY        TO AH-CITY-O.
006500     MOVE ALT-COUNTRY     TO AH-COUNTRY-O.
006510     MOVE ALT-SEVERITY    TO AH-SEVERITY-O.
006520     MOVE CODE-SNOMED-OUT TO AH-SNOMED-O.
006530     WRITE RPT-REC FROM WS-ALERT-HDR-REC
006540         AFTER ADVANCING 2.
006550     ADD +1 TO WS-LINES.
006560 730-EXIT.
006570     EXIT.
006580
006590 740-WRITE-ALERT-SUBTOTAL.
006600     MOVE "740-WRITE-ALERT-SUBTOTAL" TO PARA-NAME.
006610     IF WS-LINES > 48
006620         PERFORM 600-PAGE-BREAK THRU 600-EXIT
006630     END-IF.
006640     MOVE SPACES TO WS-SUBTOTAL-REC.
006650     MOVE WS-ALERT-USER-CNT TO ST-COUNT-O.
006651     MOVE WS-ALT-CNT-CRITICAL TO ST-CRIT-O.
006652     MOVE WS-ALT-CNT-HIGH     TO ST-HIGH-O.
006653     MOVE WS-ALT-CNT-MEDIUM   TO ST-MED-O.
006654     MOVE WS-ALT-CNT-LOW      TO ST-LOW-O.
006655     MOVE WS-ALT-CNT-MINIMAL  TO ST-MIN-O.
006660     WRITE RPT-REC FROM WS-SUBTOTAL-REC
006670         AFTER ADVANCING 1.
006680     WRITE RPT-REC FROM WS-BLANK-LINE
006690         AFTER ADVANCING 1.
006700     ADD +2 TO WS-LINES.
006710 740-EXIT.
006720     EXIT.
006730
006740 760-WRITE-DETAIL.
006750     MOVE "760-WRITE-DETAIL" TO PARA-NAME.
006760     IF WS-LINES > 50
006770         PERFORM 600-PAGE-BREAK THRU 600-EXIT
006780     END-IF.
006790     MOVE SPACES TO WS-DETAIL-REC.
006800     MOVE USR-USER-ID   TO DT-USER-ID-O.
006810     MOVE USR-NAME      TO DT-NAME-O.
006820     MOVE CR-RISK-LEVEL TO DT-LEVEL-O.
006830     MOVE CR-RISK-SCORE TO DT-SCORE-O.
006840     MOVE CR-PRIORITY   TO DT-PRIORITY-O.
006850     MOVE CR-ACTION     TO DT-ACTION-O.
006860     IF CR-NEEDS-TRANSLATION = "Y"
006870         MOVE "Y" TO DT-TRANSL-O
006880     ELSE
006890         MOVE "N" TO DT-TRANSL-O
006900     END-IF.
006910     IF CR-NEEDS-IMAGE = "Y"
006920         MOVE "Y" TO DT-IMAGE-O
006930     ELSE
006940         MOVE "N" TO DT-IMAGE-O
006950     END-IF.
006960     WRITE RPT-REC FROM WS-DETAIL-REC
006970         AFTER ADVANCING 1.
006980     ADD +1 TO WS-LINES.
006990 760-EXIT.
007000     EXIT.
007010
007020 770-WRITE-REASON-LINES.
007030     MOVE "770-WRITE-REASON-LINES" TO PARA-NAME.
007040     PERFORM 775-REASON-LINE-CHECK THRU 775-EXIT
007050         VARYING WS-REASON-SUB FROM 1 BY 1
007060             UNTIL WS-REASON-SUB > CR-REASON-COUNT.
007070 770-EXIT.
007080     EXIT.
007090
007100 775-REASON-LINE-CHECK.
007110     MOVE "775-REASON-LINE-CHECK" TO PARA-NAME.
007120     IF WS-LINES > 50
007130         PERFORM 600-PAGE-BREAK THRU 600-EXIT
007140     END-IF.
007150     MOVE SPACES TO WS-REASON-REC.
007160     MOVE CR-REASON-LINE(WS-REASON-SUB) TO RS-TEXT-O.
007170     WRITE RPT-REC FROM WS-REASON-REC
007180         AFTER ADVANCING 1.
007190     ADD +1 TO WS-LINES.
007200 775-EXIT.
007210     EXIT.
007220
007230 790-WRITE-SUMMARY.
007240     MOVE "790-WRITE-SUMMARY" TO PARA-NAME.
007250     IF WS-LINES > 38
007260         PERFORM 600-PAGE-BREAK THRU 600-EXIT
007270     END-IF.
007280     WRITE RPT-REC FROM WS-BLANK-LINE
007290         AFTER ADVANCING 2.
007300
007310     MOVE SPACES TO WS-SUMMARY-REC.
007320     MOVE "TOTAL ASSESSMENTS"       TO SM-LABEL-O.
007330     MOVE WS-ASSESS-WRITTEN         TO SM-VALUE-O.
007340     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 2.
007350     ADD +2 TO WS-LINES.
007360
007370     MOVE SPACES TO WS-SUMMARY-REC.
007380     MOVE "COUNT -- CRITICAL"       TO SM-LABEL-O.
007390     MOVE WS-CNT-CRITICAL           TO SM-VALUE-O.
007400     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 1.
007410     ADD +1 TO WS-LINES.
007420
007430     MOVE SPACES TO WS-SUMMARY-REC.
007440     MOVE "COUNT -- HIGH"           TO SM-LABEL-O.
007450     MOVE WS-CNT-HIGH               TO SM-VALUE-O.
007460     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 1.
007470     ADD +1 TO WS-LINES.
007480
007490     MOVE SPACES TO WS-SUMMARY-REC.
007500     MOVE "COUNT -- MEDIUM"         TO SM-LABEL-O.
007510     MOVE WS-CNT-MEDIUM             TO SM-VALUE-O.
007520     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 1.
007530     ADD +1 TO WS-LINES.
007540
007550     MOVE SPACES TO WS-SUMMARY-REC.
007560     MOVE "COUNT -- LOW"            TO SM-LABEL-O.
007570     MOVE WS-CNT-LOW                TO SM-VALUE-O.
007580     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 1.
007590     ADD +1 TO WS-LINES.
007600
007610     MOVE SPACES TO WS-SUMMARY-REC.
007620     MOVE "COUNT -- MINIMAL"        TO SM-LABEL-O.
007630     MOVE WS-CNT-MINIMAL            TO SM-VALUE-O.
007640     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 1.
007650     ADD +1 TO WS-LINES.
007660
007670     MOVE SPACES TO WS-SUMMARY-REC.
007680     MOVE "ACTION -- IMMEDIATE-ALERT" TO SM-LABEL-O.
007690     MOVE WS-CNT-IMMEDIATE          TO SM-VALUE-O.
007700     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 2.
007710     ADD +2 TO WS-LINES.
007720
007730     MOVE SPACES TO WS-SUMMARY-REC.
007740     MOVE "ACTION -- EMAIL-NOTIFY"  TO SM-LABEL-O.
007750     MOVE WS-CNT-EMAIL              TO SM-VALUE-O.
007760     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 1.
007770     ADD +1 TO WS-LINES.
007780
007790     MOVE SPACES TO WS-SUMMARY-REC.
007800     MOVE "ACTION -- LOG-ONLY"      TO SM-LABEL-O.
007810     MOVE WS-CNT-LOGONLY            TO SM-VALUE-O.
007820     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 1.
007830     ADD +1 TO WS-LINES.
007840
007850     MOVE SPACES TO WS-SUMMARY-REC.
007860     MOVE "RECORDS READ -- ALERTS"  TO SM-LABEL-O.
007870     MOVE WS-ALERTS-READ            TO SM-VALUE-O.
007880     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 2.
007890     ADD +2 TO WS-LINES.
007900
007910     MOVE SPACES TO WS-SUMMARY-REC.
007920     MOVE "RECORDS READ -- USERS"   TO SM-LABEL-O.
007930     MOVE WS-USERS-READ             TO SM-VALUE-O.
007940     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 1.
007950     ADD +1 TO WS-LINES.
007960
007970     MOVE SPACES TO WS-SUMMARY-REC.
007980     MOVE "RECORDS WRITTEN -- ASSESS" TO SM-LABEL-O.
007990     MOVE WS-ASSESS-WRITTEN         TO SM-VALUE-O.
008000     WRITE RPT-REC FROM WS-SUMMARY-REC AFTER ADVANCING 1.
008010     ADD +1 TO WS-LINES.
008020 790-EXIT.
008030     EXIT.
008040
008050 800-OPEN-FILES.
008060     MOVE "800-OPEN-FILES" TO PARA-NAME.
008070     OPEN INPUT ALERTS, VSPARM.
008080     OPEN OUTPUT ASSESS, RPTFILE, SYSOUT.
008090 800-EXIT.
008100     EXIT.
008110
008120 810-READ-PARM.
008130     MOVE "810-READ-PARM" TO PARA-NAME.
008140     READ VSPARM INTO VSPARM-REC
008150         AT END
008160             MOVE "EMPTY PARAMETER FILE - VSPARM" TO ABEND-REASON
008170             GO TO 1000-ABEND-RTN
008180     END-READ.
008190     MOVE PRM-PROC-DATE TO CALC-PROC-DATE.
008200     MOVE PRM-PROC-DATE TO WS-PROC-DATE-WORK.
008210     CLOSE VSPARM.
008220 810-EXIT.
008230     EXIT.
008240
008250******************************************************************
008260*ONE-TIME PRE-PASS OVER THE SUBSCRIBER FILE SO THE FINAL REPORT
008270*SUMMARY CAN SHOW A TRUE "RECORDS READ (USERS)" COUNT, SEPARATE
008280*FROM THE PER-ALERT RE-READS DONE BY 310-REOPEN-USERS.
008290******************************************************************
008300 820-COUNT-USERS.
008310     MOVE "820-COUNT-USERS" TO PARA-NAME.
008320     OPEN INPUT USERS.
008330     MOVE "Y" TO WS-MORE-USERS-SW.
008340     PERFORM 320-READ-USER THRU 320-EXIT.
008350     PERFORM 825-COUNT-ONE-USER THRU 825-EXIT
008360         UNTIL NO-MORE-USERS.
008370     CLOSE USERS.
008380 820-EXIT.
008390     EXIT.
008400
008410 825-COUNT-ONE-USER.
008420     MOVE "825-COUNT-ONE-USER" TO PARA-NAME.
008430     ADD +1 TO WS-USERS-READ.
008440     PERFORM 320-READ-USER THRU 320-EXIT.
008450 825-EXIT.
008460     EXIT.
008470
008480 850-CLOSE-FILES.
008490     MOVE "850-CLOSE-FILES" TO PARA-NAME.
008500     CLOSE ALERTS, ASSESS, RPTFILE, SYSOUT.
008510     IF USERS-CURRENTLY-OPEN
008520         CLOSE USERS
008530     END-IF.
008540 850-EXIT.
008550     EXIT.
008560
008570 900-READ-ALERT.
008580     MOVE "900-READ-ALERT" TO PARA-NAME.
008590     READ ALERTS INTO VS-ALERT-REC
008600         AT END MOVE "N" TO WS-MORE-ALERTS-SW
008610         GO TO 900-EXIT
008620     END-READ.
008630     ADD +1 TO WS-ALERTS-READ.
008640 900-EXIT.
008650     EXIT.
008660
008670 999-CLEANUP.
008680     MOVE "999-CLEANUP" TO PARA-NAME.
008690     PERFORM 790-WRITE-SUMMARY THRU 790-EXIT.
008700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008710     DISPLAY "** ALERTS READ **".
008720     DISPLAY WS-ALERTS-READ.
008730     DISPLAY "** USERS READ **".
008740     DISPLAY WS-USERS-READ.
008750     DISPLAY "** ASSESS RECORDS WRITTEN **".
008760     DISPLAY WS-ASSESS-WRITTEN.
008770     DISPLAY "******** NORMAL END OF JOB VSRISK01 ********".
008780 999-EXIT.
008790     EXIT.
008800
008810 1000-ABEND-RTN.
008820     MOVE "1000-ABEND-RTN" TO PARA-NAME.
008830     WRITE SYSOUT-REC FROM VS-ABEND-REC.
008840     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008850     DISPLAY "*** ABNORMAL END OF JOB - VSRISK01 ***" UPON CONSOLE.
008860     DIVIDE ZERO-VAL INTO ONE-VAL.
