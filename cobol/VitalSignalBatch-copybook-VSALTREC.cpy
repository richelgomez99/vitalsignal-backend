000100******************************************************************
000200*    COPYBOOK   VSALTREC                                         *
000300*    HEALTH-ALERT RECORD -- ONE OCCURRENCE PER OUTBREAK NOTICE    *
000400*    RECEIVED FROM THE SURVEILLANCE FEED VENDOR                   *
000500******************************************************************
000600*    01/15/94   JS    ORIGINAL LAYOUT                             *
000700*    04/14/98   JS    ADDED ALT-COORDS-FLAG (LAT/LONG SUPPLIED?)  *
000800*    03/22/99   JS    ADDED ALT-MORTALITY-FLAG PER FEED CHANGE    *
000900*    11/15/00   TGD   REQ 5102 -- ALT-SOURCE WIDENED TO X(10)     *
001000*                     TO CARRY "CDC"/"WHO"/VENDOR CODES           *
001100******************************************************************
001200 01  VS-ALERT-REC.
001300     05  ALT-ALERT-ID                PIC X(16).
001400     05  ALT-TITLE                   PIC X(50).
001500     05  ALT-DISEASE                 PIC X(20).
001600     05  ALT-CITY                    PIC X(20).
001700     05  ALT-COUNTRY                 PIC X(20).
001800     05  ALT-SEVERITY                PIC X(01).
001900         88  ALT-SEV-PANDEMIC            VALUE "P".
002000         88  ALT-SEV-EPIDEMIC            VALUE "E".
002100         88  ALT-SEV-OUTBREAK            VALUE "O".
002200         88  ALT-SEV-CLUSTER             VALUE "C".
002300         88  ALT-SEV-SPORADIC            VALUE "S".
002400     05  ALT-MORTALITY-RATE          PIC 9(02)V99.
002500     05  ALT-MORTALITY-FLAG          PIC X(01).
002600         88  ALT-MORTALITY-SUPPLIED      VALUE "Y".
002700     05  ALT-COORDS-FLAG             PIC X(01).
002800         88  ALT-COORDS-SUPPLIED         VALUE "Y".
002900     05  ALT-SOURCE                  PIC X(10).
003000     05  FILLER                      PIC X(07).
