000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VSCALC01.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/15/94.
000600 DATE-COMPILED. 01/15/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*         THIS SUBPROGRAM IS THE RISK-RATING ENGINE FOR THE
001200*         VITALSIGNAL PERSONALIZED HEALTH-RISK BATCH. IT IS
001300*         CALLED ONCE FOR EVERY SUBSCRIBER X ALERT PAIR BY THE
001400*         VSRISK01 DRIVER. IT PERFORMS NO FILE I/O -- ALL INPUT
001500*         AND OUTPUT TRAVEL ON THE CALLING SEQUENCE.
001600*
001700*         SIX RISK FACTORS ARE SCORED (0.0000 - 1.0000), BLENDED
001800*         INTO A WEIGHTED COMPOSITE, ADJUSTED FOR THE SUBSCRIBER'S
001900*         STATED RISK TOLERANCE, CLASSIFIED INTO A RISK LEVEL, AND
002000*         TRANSLATED INTO A NOTIFICATION ACTION, PRIORITY AND
002100*         CONFIDENCE FIGURE. UP TO SIX SHORT REASONING LINES ARE
002200*         RETURNED FOR THE DETAIL REPORT.
002300*
002400******************************************************************
002500*CHANGE LOG.
002600*    01/15/94   JS    ORIGINAL VERSION -- FACTORS R1-R4 ONLY,
002700*                     PILOT COUNTY ROLLOUT
002800*    04/14/98   JS    ADDED R4 FAMILY-EXPOSURE FACTOR
002900*    11/02/98   RD    ADDED R5 TRAVEL-RISK FACTOR AND THE
003000*                     320-CALC-ABS-DAYS JULIAN-DAY ROUTINE
003100*    11/09/98   RD    Y2K -- TRIP/PROC DATES NOW 9(08) YYYYMMDD,
003200*                     RETIRED THE OLD 2-DIGIT YEAR WINDOW LOGIC
003300*    03/22/99   JS    ADDED R6 LEARNED-PREFERENCE FACTOR AND THE
003400*                     MEDKB INTERACTION-MULTIPLIER LOOKUP (R2)
003500*    03/22/99   JS    ADDED CONFIDENCE FIGURE (R13) PER ACTUARIAL
003600*                     REQUEST FOR A MODEL-COMPLETENESS INDICATOR
003700*    07/18/01   TGD   REQ 4471 -- ADDED NEEDS-TRANSLATION/
003800*                     NEEDS-IMAGE FLAG DERIVATION (R11)
003900*    07/18/01   TGD   REQ 4471 -- ADDED REASONING-LINE BUILD
004000*                     (R14) FOR THE NEW DETAIL REPORT FORMAT
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 INPUT-OUTPUT SECTION.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 WORKING-STORAGE SECTION.
005000
005100 01  PARA-NAME                       PIC X(30) VALUE SPACES.
005200
005300*    MEDICAL KNOWLEDGE TABLE CONSULTED BY THE HEALTH-VULNERABILITY LOOKUP
005400 COPY VSMEDKB.
005500
005600*    SEVERITY-CLASS WEIGHT TABLE USED BY THE BASE-SEVERITY CALCULATION
005700 01  WS-SEV-WEIGHT-VALUES.
005800     05  FILLER.
005900         10  FILLER   PIC X(01)  VALUE "P".
006000         10  FILLER   PIC 9V999  VALUE 1.000.
006100     05  FILLER.
006200         10  FILLER   PIC X(01)  VALUE "E".
006300         10  FILLER   PIC 9V999  VALUE 0.800.
006400     05  FILLER.
006500         10  FILLER   PIC X(01)  VALUE "O".
006600         10  FILLER   PIC 9V999  VALUE 0.600.
006700     05  FILLER.
006800         10  FILLER   PIC X(01)  VALUE "C".
006900         10  FILLER   PIC 9V999  VALUE 0.400.
007000     05  FILLER.
007100         10  FILLER   PIC X(01)  VALUE "S".
007200         10  FILLER   PIC 9V999  VALUE 0.200.
007300 01  WS-SEV-WEIGHT-TABLE REDEFINES WS-SEV-WEIGHT-VALUES.
007400     05  WS-SEV-WEIGHT-ENTRY OCCURS 5 TIMES.
007500         10  SW-SEVERITY             PIC X(01).
007600         10  SW-WEIGHT               PIC 9V999.
007700
007800*    CUMULATIVE-DAYS-BY-MONTH TABLE FOR 320-CALC-ABS-DAYS
007900 01  WS-CUM-DAYS-VALUES.
008000     05  FILLER              PIC 9(03) VALUE 000.
008100     05  FILLER              PIC 9(03) VALUE 031.
008200     05  FILLER              PIC 9(03) VALUE 059.
008300     05  FILLER              PIC 9(03) VALUE 090.
008400     05  FILLER              PIC 9(03) VALUE 120.
008500     05  FILLER              PIC 9(03) VALUE 151.
008600     05  FILLER              PIC 9(03) VALUE 181.
008700     05  FILLER              PIC 9(03) VALUE 212.
008800     05  FILLER              PIC 9(03) VALUE 243.
008900     05  FILLER              PIC 9(03) VALUE 273.
009000     05  FILLER              PIC 9(03) VALUE 304.
009100     05  FILLER              PIC 9(03) VALUE 334.
009200 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
009300     05  WS-CUM-DAYS         PIC 9(03) OCCURS 12 TIMES.
009400
009500*    SCRATCH DATE-DECOMPOSITION AREA, REUSED FOR EVERY DATE
009600*    PASSED TO 320-CALC-ABS-DAYS (PROCESSING DATE, EACH TRIP
009700*    DEPARTURE DATE IN TURN)
009800 01  WS-DATE-WORK                    PIC 9(08).
009900 01  WS-DATE-PARTS REDEFINES WS-DATE-WORK.
010000     05  WS-DATE-YY                  PIC 9(04).
010100     05  WS-DATE-MM                  PIC 9(02).
010200     05  WS-DATE-DD                  PIC 9(02).
010300
010400 01  MISC-CALC-FIELDS.
010500     05  WS-ABS-DAYS-RESULT          PIC 9(07) COMP-3.
010600     05  WS-PROC-ABS-DAYS            PIC 9(07) COMP-3.
010700     05  WS-TRIP-ABS-DAYS            PIC 9(07) COMP-3.
010800     05  WS-DAYS-TO-DEPART           PIC S9(07) COMP-3.
010900     05  WS-LEAP-ADJUST              PIC 9(01) COMP.
011000     05  WS-MULTIPLIER               PIC 9V99.
011100     05  WS-COND-WEIGHT              PIC 9V9.
011200     05  WS-COND-SCORE               PIC 9V9999 COMP-3.
011300     05  WS-CAND-TRAVEL              PIC 9V9    COMP-3.
011400     05  WS-TOLERANCE-FACTOR         PIC 9V9.
011500     05  WS-COMPOSITE                PIC 9V999999 COMP-3.
011600     05  WS-MORT-FACTOR              PIC 9V999999 COMP-3.
011700     05  WS-CONF-SUM                 PIC 9V9      COMP-3.
011800     05  WS-PRIORITY-CALC            PIC S9(03)   COMP.
011900     05  WS-MEDKB-SUB                PIC 9(02)    COMP.
012000     05  WS-SEV-SUB                  PIC 9(02)    COMP.
012100     05  WS-COND-SUB                 PIC 9(01)    COMP.
012200     05  WS-FAM-SUB                  PIC 9(01)    COMP.
012300     05  WS-TRIP-SUB                 PIC 9(01)    COMP.
012400     05  WS-LRN-SUB                  PIC 9(01)    COMP.
012500     05  WS-FOUND-SW                 PIC X(01).
012600         88  WS-ENTRY-FOUND              VALUE "Y".
012700     05  WS-UC-DISEASE               PIC X(20).
012800     05  WS-UC-COND                  PIC X(20).
012810     05  WS-UC-KB-DISEASE            PIC X(20).
012820     05  WS-UC-KB-COND               PIC X(20).
012900     05  WS-UC-ALT-CITY              PIC X(20).
013000     05  WS-UC-ALT-CTRY              PIC X(20).
013100     05  WS-UC-USR-CITY              PIC X(20).
013200     05  WS-UC-USR-CTRY              PIC X(20).
013210     05  WS-UC-FAM-CITY              PIC X(20).
013220     05  WS-UC-FAM-CTRY              PIC X(20).
013230     05  WS-UC-TRIP-CITY             PIC X(20).
013240     05  WS-UC-TRIP-CTRY             PIC X(20).
013300     05  WS-UC-LRN-DISEASE           PIC X(20).
013310*    SHARED CASE-FOLD SCRATCH -- SEE 900-FOLD-TO-UPPER.  PICKED
013320*    20 BYTES SINCE THAT IS THE WIDEST NAME/CITY/DISEASE FIELD
013330*    ANY CALLER NEEDS FOLDED.
013340     05  WS-FOLD-FIELD               PIC X(20).
013350*    MANUAL MODULUS WORK AREA FOR THE LEAP-YEAR TEST IN
013360*    320-CALC-ABS-DAYS (SHOP STANDARD FORBIDS INTRINSIC
013370*    FUNCTIONS -- SEE INSTALLATION STANDARDS MANUAL SEC 4).
013380     05  WS-MOD-QUOT                 PIC 9(04) COMP.
013390     05  WS-MOD-REM                  PIC 9(04) COMP.
013395     05  WS-LEAP-SW                  PIC X(01).
013397         88  WS-LEAP-YEAR-FOUND          VALUE "Y".
013400
013500 LINKAGE SECTION.
013600 COPY VSUSREC.
013700
013800 01  VS-ALERT-WORK.
013900     05  CW-DISEASE                  PIC X(20).
014000     05  CW-CITY                     PIC X(20).
014100     05  CW-COUNTRY                  PIC X(20).
014200     05  CW-SEVERITY                 PIC X(01).
014300     05  CW-MORTALITY-RATE           PIC 9(02)V99.
014400     05  CW-MORTALITY-FLAG           PIC X(01).
014500     05  CW-COORDS-FLAG              PIC X(01).
014600
014700 01  CALC-PROC-DATE                  PIC 9(08).
014800
014900 01  VS-CALC-RESULT.
015000     05  CR-RISK-LEVEL               PIC X(08).
015010         88  CR-LEVEL-CRITICAL           VALUE "CRITICAL".
015020         88  CR-LEVEL-HIGH               VALUE "HIGH".
015030         88  CR-LEVEL-MEDIUM             VALUE "MEDIUM".
015040         88  CR-LEVEL-LOW                VALUE "LOW".
015050         88  CR-LEVEL-MINIMAL            VALUE "MINIMAL".
015100     05  CR-RISK-SCORE               PIC 9V9999.
015200     05  CR-CONFIDENCE               PIC 9V9999.
015300     05  CR-F-BASE-SEV               PIC 9V9999.
015400     05  CR-F-HEALTH-VULN            PIC 9V9999.
015500     05  CR-F-GEO-PROX               PIC 9V9999.
015600     05  CR-F-FAM-EXP                PIC 9V9999.
015700     05  CR-F-TRAVEL                 PIC 9V9999.
015800     05  CR-F-LEARNED                PIC 9V9999.
015900     05  CR-ACTION                   PIC X(15).
016000     05  CR-NEEDS-TRANSLATION        PIC X(01).
016100     05  CR-NEEDS-IMAGE              PIC X(01).
016200     05  CR-PRIORITY                 PIC 9(02).
016300     05  CR-REASON-COUNT             PIC 9(01).
016400     05  CR-REASON-LINE OCCURS 6 TIMES
016500                                     PIC X(40).
016600
016700 PROCEDURE DIVISION USING VS-USER-REC, VS-ALERT-WORK,
016800                          CALC-PROC-DATE, VS-CALC-RESULT.
016900
017000 000-COMPUTE-RISK.
017100     MOVE "000-COMPUTE-RISK" TO PARA-NAME.
017200     INITIALIZE VS-CALC-RESULT.
017300
017400     PERFORM 100-CALC-BASE-SEVERITY  THRU 100-EXIT.
017500     PERFORM 150-CALC-HEALTH-VULN    THRU 150-EXIT.
017600     PERFORM 200-CALC-GEO-PROX       THRU 200-EXIT.
017700     PERFORM 250-CALC-FAM-EXPOSURE   THRU 250-EXIT.
017800     PERFORM 300-CALC-TRAVEL-RISK    THRU 300-EXIT.
017900     PERFORM 350-CALC-LEARNED-PREF   THRU 350-EXIT.
018000     PERFORM 400-COMPOSITE-TOLERANCE THRU 400-EXIT.
018100     PERFORM 450-CLASSIFY            THRU 450-EXIT.
018200     PERFORM 500-DERIVE-ACTIONS      THRU 500-EXIT.
018300     PERFORM 550-BUILD-REASONING     THRU 550-EXIT.
018400
018500     GOBACK.
018600
018700******************************************************************
018800*BASE SEVERITY.  SEVERITY-CLASS WEIGHT BLENDED WITH THE ALERT'S
018900*MORTALITY FACTOR WHEN ONE IS CARRIED ON THE ALERT RECORD.
019000******************************************************************
019100 100-CALC-BASE-SEVERITY.
019200     MOVE "100-CALC-BASE-SEVERITY" TO PARA-NAME.
019300     MOVE 0.5 TO CR-F-BASE-SEV.
019400     MOVE "N" TO WS-FOUND-SW.
019500     PERFORM 105-SEV-WEIGHT-LOOKUP THRU 105-EXIT
019600         VARYING WS-SEV-SUB FROM 1 BY 1
019700             UNTIL WS-SEV-SUB > 5 OR WS-ENTRY-FOUND.
020200
020300     IF CW-MORTALITY-FLAG = "Y"
020400         COMPUTE WS-MORT-FACTOR ROUNDED =
020500             CW-MORTALITY-RATE / 10.0
020600         IF WS-MORT-FACTOR > 1.0
020700             MOVE 1.0 TO WS-MORT-FACTOR
020800         END-IF
020900         COMPUTE CR-F-BASE-SEV ROUNDED =
021000             (CR-F-BASE-SEV + WS-MORT-FACTOR) / 2
021100     END-IF.
021200
021300     IF CR-F-BASE-SEV > 1.0
021400         MOVE 1.0 TO CR-F-BASE-SEV.
021500
021600 100-EXIT.
021700     EXIT.
021710
021720 105-SEV-WEIGHT-LOOKUP.
021730     MOVE "105-SEV-WEIGHT-LOOKUP" TO PARA-NAME.
021740     IF SW-SEVERITY(WS-SEV-SUB) = CW-SEVERITY
021750         MOVE SW-WEIGHT(WS-SEV-SUB) TO CR-F-BASE-SEV
021760         MOVE "Y" TO WS-FOUND-SW
021770     END-IF.
021780 105-EXIT.
021790     EXIT.
021800
021900******************************************************************
022000*HEALTH VULNERABILITY.  MAXIMUM ACROSS THE SUBSCRIBER'S
022100*CONDITIONS OF (MEDKB MULTIPLIER X CONDITION-SEVERITY
022200*WEIGHT), CAPPED AT 1.0.
022300******************************************************************
022400 150-CALC-HEALTH-VULN.
022500     MOVE "150-CALC-HEALTH-VULN" TO PARA-NAME.
022600     MOVE 0 TO CR-F-HEALTH-VULN.
022700     IF USR-COND-COUNT = 0
022800         GO TO 150-EXIT.
022900
023000     MOVE CW-DISEASE TO WS-FOLD-FIELD.
023010     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
023020     MOVE WS-FOLD-FIELD TO WS-UC-DISEASE.
023100
023200     PERFORM 155-COND-SCORE-LOOP THRU 155-EXIT
023300         VARYING WS-COND-SUB FROM 1 BY 1
023310             UNTIL WS-COND-SUB > USR-COND-COUNT.
023400
025000     IF CR-F-HEALTH-VULN > 1.0
025100         MOVE 1.0 TO CR-F-HEALTH-VULN.
025200
025300 150-EXIT.
025400     EXIT.
025410
025420 155-COND-SCORE-LOOP.
025430     MOVE "155-COND-SCORE-LOOP" TO PARA-NAME.
025440     PERFORM 175-LOOKUP-MEDKB THRU 175-EXIT.
025450
025460     EVALUATE COND-SEVERITY(WS-COND-SUB)
025470         WHEN "1"  MOVE 0.3 TO WS-COND-WEIGHT
025480         WHEN "3"  MOVE 1.0 TO WS-COND-WEIGHT
025490         WHEN OTHER MOVE 0.6 TO WS-COND-WEIGHT
025500     END-EVALUATE.
025510
025520     COMPUTE WS-COND-SCORE ROUNDED =
025530         WS-MULTIPLIER * WS-COND-WEIGHT.
025540
025550     IF WS-COND-SCORE > CR-F-HEALTH-VULN
025560         MOVE WS-COND-SCORE TO CR-F-HEALTH-VULN
025570     END-IF.
025580 155-EXIT.
025590     EXIT.
025595
025600 175-LOOKUP-MEDKB.
025700     MOVE "175-LOOKUP-MEDKB" TO PARA-NAME.
025800     MOVE 1.0 TO WS-MULTIPLIER.
025900     MOVE COND-NAME(WS-COND-SUB) TO WS-FOLD-FIELD.
025910     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
025920     MOVE WS-FOLD-FIELD TO WS-UC-COND.
026100     MOVE "N" TO WS-FOUND-SW.
026200     PERFORM 178-MEDKB-ENTRY-CHECK THRU 178-EXIT
026300         VARYING WS-MEDKB-SUB FROM 1 BY 1
026310             UNTIL WS-MEDKB-SUB > 24 OR WS-ENTRY-FOUND.
027200 175-EXIT.
027300     EXIT.
027310
027320 178-MEDKB-ENTRY-CHECK.
027330     MOVE "178-MEDKB-ENTRY-CHECK" TO PARA-NAME.
027340     MOVE KB-DISEASE(WS-MEDKB-SUB) TO WS-FOLD-FIELD.
027350     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
027360     MOVE WS-FOLD-FIELD TO WS-UC-KB-DISEASE.
027370     MOVE KB-CONDITION(WS-MEDKB-SUB) TO WS-FOLD-FIELD.
027380     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
027390     MOVE WS-FOLD-FIELD TO WS-UC-KB-COND.
027400     IF WS-UC-KB-DISEASE = WS-UC-DISEASE
027410        AND WS-UC-KB-COND = WS-UC-COND
027420         MOVE KB-MULTIPLIER(WS-MEDKB-SUB) TO WS-MULTIPLIER
027430         MOVE "Y" TO WS-FOUND-SW
027440     END-IF.
027450 178-EXIT.
027460     EXIT.
027470
027500******************************************************************
027600*GEOGRAPHIC PROXIMITY OF THE SUBSCRIBER'S HOME TO THE ALERT.
027700******************************************************************
027800 200-CALC-GEO-PROX.
027900     MOVE "200-CALC-GEO-PROX" TO PARA-NAME.
028000     MOVE CW-CITY    TO WS-FOLD-FIELD.
028010     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
028020     MOVE WS-FOLD-FIELD TO WS-UC-ALT-CITY.
028100     MOVE CW-COUNTRY TO WS-FOLD-FIELD.
028110     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
028120     MOVE WS-FOLD-FIELD TO WS-UC-ALT-CTRY.
028200     MOVE USR-CITY   TO WS-FOLD-FIELD.
028210     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
028220     MOVE WS-FOLD-FIELD TO WS-UC-USR-CITY.
028300     MOVE USR-COUNTRY TO WS-FOLD-FIELD.
028310     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
028320     MOVE WS-FOLD-FIELD TO WS-UC-USR-CTRY.
028400
028500     IF CW-CITY = SPACES
028600         MOVE 0.3 TO CR-F-GEO-PROX
028700         GO TO 200-EXIT.
028800
028900     IF WS-UC-USR-CITY = WS-UC-ALT-CITY
029000         MOVE 1.0 TO CR-F-GEO-PROX
029100     ELSE
029200         IF WS-UC-USR-CTRY = WS-UC-ALT-CTRY
029300             MOVE 0.6 TO CR-F-GEO-PROX
029400         ELSE
029500             MOVE 0.1 TO CR-F-GEO-PROX
029600         END-IF
029700     END-IF.
029800
029900 200-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300*FAMILY EXPOSURE.  MAXIMUM OVER THE SUBSCRIBER'S FAMILY
030400*LOCATIONS.  RUNS AFTER 200-CALC-GEO-PROX SO THE UPPERCASE
030500*ALERT-LOCATION WORK FIELDS ARE ALREADY BUILT.
030600******************************************************************
030700 250-CALC-FAM-EXPOSURE.
030800     MOVE "250-CALC-FAM-EXPOSURE" TO PARA-NAME.
030900     MOVE 0 TO CR-F-FAM-EXP.
031000     IF USR-FAM-COUNT = 0 OR CW-CITY = SPACES
031100         GO TO 250-EXIT.
031200
031300     PERFORM 255-FAM-LOC-CHECK THRU 255-EXIT
031400         VARYING WS-FAM-SUB FROM 1 BY 1
031410             UNTIL WS-FAM-SUB > USR-FAM-COUNT.
032900
033000 250-EXIT.
033100     EXIT.
033110
033120 255-FAM-LOC-CHECK.
033130     MOVE "255-FAM-LOC-CHECK" TO PARA-NAME.
033140     MOVE FAM-CITY(WS-FAM-SUB) TO WS-FOLD-FIELD.
033150     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
033160     MOVE WS-FOLD-FIELD TO WS-UC-FAM-CITY.
033170     MOVE FAM-COUNTRY(WS-FAM-SUB) TO WS-FOLD-FIELD.
033180     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
033190     MOVE WS-FOLD-FIELD TO WS-UC-FAM-CTRY.
033200     IF WS-UC-FAM-CITY = WS-UC-ALT-CITY
033210         IF 0.8 > CR-F-FAM-EXP
033220             MOVE 0.8 TO CR-F-FAM-EXP
033230         END-IF
033240     ELSE
033250         IF WS-UC-FAM-CTRY = WS-UC-ALT-CTRY
033260             IF 0.4 > CR-F-FAM-EXP
033270                 MOVE 0.4 TO CR-F-FAM-EXP
033280             END-IF
033290         END-IF
033300     END-IF.
033310 255-EXIT.
033320     EXIT.
033330
033340******************************************************************
033400*TRAVEL RISK.  TRIPS ALREADY RETURNED (RETURN DATE BEFORE THE
033500*PROCESSING DATE) ARE SKIPPED.  DEPARTURES WITHIN 14 DAYS OF THE
033600*PROCESSING DATE (INCLUDING ALREADY-DEPARTED TRIPS) SCORE
033700*HIGHEST.  MAXIMUM CANDIDATE SCORE IS KEPT OVER ALL TRIPS.
033800******************************************************************
033900 300-CALC-TRAVEL-RISK.
034000     MOVE "300-CALC-TRAVEL-RISK" TO PARA-NAME.
034100     MOVE 0 TO CR-F-TRAVEL.
034200     IF USR-TRIP-COUNT = 0 OR CW-CITY = SPACES
034300         GO TO 300-EXIT.
034400
034500     MOVE CALC-PROC-DATE TO WS-DATE-WORK.
034600     PERFORM 320-CALC-ABS-DAYS THRU 320-EXIT.
034700     MOVE WS-ABS-DAYS-RESULT TO WS-PROC-ABS-DAYS.
034800
034900     PERFORM 305-TRIP-CHECK THRU 305-EXIT
035000         VARYING WS-TRIP-SUB FROM 1 BY 1
035100             UNTIL WS-TRIP-SUB > USR-TRIP-COUNT.
037900
038000 300-EXIT.
038100     EXIT.
038110
038120 305-TRIP-CHECK.
038130     MOVE "305-TRIP-CHECK" TO PARA-NAME.
038140     MOVE 0 TO WS-CAND-TRAVEL.
038150     MOVE TRIP-CITY(WS-TRIP-SUB) TO WS-FOLD-FIELD.
038160     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
038170     MOVE WS-FOLD-FIELD TO WS-UC-TRIP-CITY.
038180     MOVE TRIP-COUNTRY(WS-TRIP-SUB) TO WS-FOLD-FIELD.
038190     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
038200     MOVE WS-FOLD-FIELD TO WS-UC-TRIP-CTRY.
038210     IF TRIP-RETURN-DATE(WS-TRIP-SUB) < CALC-PROC-DATE
038220         CONTINUE
038230     ELSE
038240         IF WS-UC-TRIP-CITY = WS-UC-ALT-CITY
038250             MOVE TRIP-DEPART-DATE(WS-TRIP-SUB)
038260                                   TO WS-DATE-WORK
038270             PERFORM 320-CALC-ABS-DAYS THRU 320-EXIT
038280             MOVE WS-ABS-DAYS-RESULT TO WS-TRIP-ABS-DAYS
038290             COMPUTE WS-DAYS-TO-DEPART =
038300                 WS-TRIP-ABS-DAYS - WS-PROC-ABS-DAYS
038310             IF WS-DAYS-TO-DEPART <= 14
038320                 MOVE 1.0 TO WS-CAND-TRAVEL
038330             ELSE
038340                 MOVE 0.7 TO WS-CAND-TRAVEL
038350             END-IF
038360         ELSE
038370             IF WS-UC-TRIP-CTRY = WS-UC-ALT-CTRY
038380                 MOVE 0.5 TO WS-CAND-TRAVEL
038390             END-IF
038400         END-IF
038410     END-IF.
038420     IF WS-CAND-TRAVEL > CR-F-TRAVEL
038430         MOVE WS-CAND-TRAVEL TO CR-F-TRAVEL
038440     END-IF.
038450 305-EXIT.
038460     EXIT.
038470
038480******************************************************************
038490*JULIAN-STYLE ABSOLUTE DAY NUMBER FOR AN 8-DIGIT YYYYMMDD DATE
038500*ALREADY MOVED INTO WS-DATE-WORK.  RESULT IN WS-ABS-DAYS-RESULT.
038600*USED BY 300-CALC-TRAVEL-RISK TO GET A TRUE ELAPSED-DAYS COUNT
038700*ACROSS MONTH/YEAR BOUNDARIES (A STRAIGHT YYYYMMDD SUBTRACT
038800*DOES NOT GIVE CALENDAR DAYS).
038900******************************************************************
039000 320-CALC-ABS-DAYS.
039100     MOVE "320-CALC-ABS-DAYS" TO PARA-NAME.
039200     MOVE ZERO TO WS-LEAP-ADJUST.
039210     MOVE "N" TO WS-LEAP-SW.
039220     DIVIDE WS-DATE-YY BY 4 GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
039300     IF WS-MOD-REM = 0
039400         DIVIDE WS-DATE-YY BY 100 GIVING WS-MOD-QUOT
039410                                  REMAINDER WS-MOD-REM
039420         IF WS-MOD-REM NOT = 0
039430             MOVE "Y" TO WS-LEAP-SW
039440         ELSE
039450             DIVIDE WS-DATE-YY BY 400 GIVING WS-MOD-QUOT
039460                                      REMAINDER WS-MOD-REM
039470             IF WS-MOD-REM = 0
039480                 MOVE "Y" TO WS-LEAP-SW
039490             END-IF
039500         END-IF
039600     END-IF.
039610     IF WS-LEAP-YEAR-FOUND AND WS-DATE-MM > 2
039700         MOVE 1 TO WS-LEAP-ADJUST
039800     END-IF.
040000
040100     COMPUTE WS-ABS-DAYS-RESULT =
040200         (WS-DATE-YY * 365) + (WS-DATE-YY / 4) -
040300         (WS-DATE-YY / 100) + (WS-DATE-YY / 400) +
040400         WS-CUM-DAYS(WS-DATE-MM) + WS-DATE-DD + WS-LEAP-ADJUST.
040500 320-EXIT.
040600     EXIT.
040700
040800******************************************************************
040900*LEARNED PREFERENCE.  USES THE SUBSCRIBER'S OWN LEARNED WEIGHT
041000*FOR THE ALERT'S DISEASE WHEN ONE IS ON FILE.
041100******************************************************************
041200 350-CALC-LEARNED-PREF.
041300     MOVE "350-CALC-LEARNED-PREF" TO PARA-NAME.
041400     MOVE 0.5 TO CR-F-LEARNED.
041500     IF USR-LEARNED-COUNT = 0
041600         GO TO 350-EXIT.
041700
041800     MOVE "N" TO WS-FOUND-SW.
041900     PERFORM 355-LEARNED-CHECK THRU 355-EXIT
042000         VARYING WS-LRN-SUB FROM 1 BY 1
042100             UNTIL WS-LRN-SUB > USR-LEARNED-COUNT OR WS-ENTRY-FOUND.
042800
042900 350-EXIT.
043000     EXIT.
043010
043020 355-LEARNED-CHECK.
043030     MOVE "355-LEARNED-CHECK" TO PARA-NAME.
043040     MOVE LW-DISEASE(WS-LRN-SUB) TO WS-FOLD-FIELD.
043050     PERFORM 900-FOLD-TO-UPPER THRU 900-EXIT.
043060     MOVE WS-FOLD-FIELD TO WS-UC-LRN-DISEASE.
043070     IF WS-UC-LRN-DISEASE = WS-UC-DISEASE
043080         MOVE LW-WEIGHT(WS-LRN-SUB) TO CR-F-LEARNED
043090         MOVE "Y" TO WS-FOUND-SW
043100     END-IF.
043110 355-EXIT.
043120     EXIT.
043130
043200******************************************************************
043300*WEIGHTED COMPOSITE OF ALL SIX FACTORS, THEN MULTIPLIED BY THE
043400*SUBSCRIBER'S RISK-TOLERANCE FACTOR, CAPPED AT 1.0.
043500******************************************************************
043600 400-COMPOSITE-TOLERANCE.
043700     MOVE "400-COMPOSITE-TOLERANCE" TO PARA-NAME.
043800     COMPUTE WS-COMPOSITE ROUNDED =
043900         (0.25 * CR-F-BASE-SEV)    + (0.25 * CR-F-HEALTH-VULN) +
044000         (0.15 * CR-F-GEO-PROX)    + (0.15 * CR-F-FAM-EXP)     +
044100         (0.15 * CR-F-TRAVEL)      + (0.05 * CR-F-LEARNED).
044200
044300     IF WS-COMPOSITE > 1.0
044400         MOVE 1.0 TO WS-COMPOSITE.
044500
044600     EVALUATE TRUE
044700         WHEN USR-TOLERANCE-LOW       MOVE 1.5 TO WS-TOLERANCE-FACTOR
044800         WHEN USR-TOLERANCE-HIGH      MOVE 0.7 TO WS-TOLERANCE-FACTOR
044900         WHEN USR-TOLERANCE-MODERATE  MOVE 1.0 TO WS-TOLERANCE-FACTOR
045000         WHEN OTHER                   MOVE 1.0 TO WS-TOLERANCE-FACTOR
045100     END-EVALUATE.
045200
045300     COMPUTE CR-RISK-SCORE ROUNDED = WS-COMPOSITE * WS-TOLERANCE-FACTOR.
045400     IF CR-RISK-SCORE > 1.0
045500         MOVE 1.0 TO CR-RISK-SCORE.
045600
045700 400-EXIT.
045800     EXIT.
045900
046000******************************************************************
046100*CLASSIFICATION OF THE FINAL SCORE INTO A RISK LEVEL.
046200******************************************************************
046300 450-CLASSIFY.
046400     MOVE "450-CLASSIFY" TO PARA-NAME.
046500     EVALUATE TRUE
046600         WHEN CR-RISK-SCORE >= 0.70  MOVE "CRITICAL" TO CR-RISK-LEVEL
046700         WHEN CR-RISK-SCORE >= 0.50  MOVE "HIGH"     TO CR-RISK-LEVEL
046800         WHEN CR-RISK-SCORE >= 0.35  MOVE "MEDIUM"   TO CR-RISK-LEVEL
046900         WHEN CR-RISK-SCORE >= 0.20  MOVE "LOW"      TO CR-RISK-LEVEL
047000         WHEN OTHER                  MOVE "MINIMAL"  TO CR-RISK-LEVEL
047100     END-EVALUATE.
047200
047300 450-EXIT.
047400     EXIT.
047500
047600******************************************************************
047700*NOTIFICATION ACTION, TRANSLATION/IMAGE FLAGS, PRIORITY, AND
047800*CONFIDENCE FIGURE.
047900******************************************************************
048000 500-DERIVE-ACTIONS.
048100     MOVE "500-DERIVE-ACTIONS" TO PARA-NAME.
048200     EVALUATE TRUE
048300         WHEN CR-LEVEL-CRITICAL
048400             MOVE "IMMEDIATE-ALERT" TO CR-ACTION
048500         WHEN CR-LEVEL-HIGH
048600             MOVE "EMAIL-NOTIFY"    TO CR-ACTION
048700         WHEN OTHER
048800             MOVE "LOG-ONLY"        TO CR-ACTION
048900     END-EVALUATE.
049000
049100     MOVE "N" TO CR-NEEDS-TRANSLATION.
049200     IF USR-TRANSLATIONS-WANTED
049300        AND USR-PREF-LANGUAGE NOT = "EN"
049400        AND (CR-LEVEL-HIGH OR CR-LEVEL-CRITICAL)
049500         MOVE "Y" TO CR-NEEDS-TRANSLATION.
049600
049700     MOVE "N" TO CR-NEEDS-IMAGE.
049800     IF USR-IMAGES-WANTED
049900        AND (CR-LEVEL-HIGH OR CR-LEVEL-CRITICAL)
050000         MOVE "Y" TO CR-NEEDS-IMAGE.
050300
050400     COMPUTE WS-PRIORITY-CALC =
050500         ((1.0 - CR-RISK-SCORE) * 10) + 1.
050600     IF WS-PRIORITY-CALC < 1
050700         MOVE 1  TO WS-PRIORITY-CALC.
050800     IF WS-PRIORITY-CALC > 10
050900         MOVE 10 TO WS-PRIORITY-CALC.
051000     MOVE WS-PRIORITY-CALC TO CR-PRIORITY.
051100
051200     MOVE 0 TO WS-CONF-SUM.
051300     IF USR-COND-COUNT > 0
051400         ADD 1.0 TO WS-CONF-SUM
051500     ELSE
051600         ADD 0.5 TO WS-CONF-SUM
051700     END-IF.
051800     IF USR-FAM-COUNT > 0
051900         ADD 1.0 TO WS-CONF-SUM
052000     ELSE
052100         ADD 0.8 TO WS-CONF-SUM
052200     END-IF.
052300     IF USR-TRIP-COUNT > 0
052400         ADD 1.0 TO WS-CONF-SUM
052500     ELSE
052600         ADD 0.9 TO WS-CONF-SUM
052700     END-IF.
052800     IF CW-COORDS-FLAG = "Y"
052900         ADD 1.0 TO WS-CONF-SUM
053000     ELSE
053100         ADD 0.7 TO WS-CONF-SUM
053200     END-IF.
053300     IF CW-MORTALITY-FLAG = "Y"
053400         ADD 1.0 TO WS-CONF-SUM
053500     ELSE
053600         ADD 0.8 TO WS-CONF-SUM
053700     END-IF.
053800     COMPUTE CR-CONFIDENCE ROUNDED = WS-CONF-SUM / 5.
053900
054000 500-EXIT.
054100     EXIT.
054200
054300******************************************************************
054400*UP TO SIX REASONING LINES FOR THE DETAIL REPORT.
054500******************************************************************
054600 550-BUILD-REASONING.
054700     MOVE "550-BUILD-REASONING" TO PARA-NAME.
054800     MOVE 0 TO CR-REASON-COUNT.
054900
055000     IF CR-F-BASE-SEV >= 0.7
055100         ADD 1 TO CR-REASON-COUNT
055200         MOVE "HIGH SEVERITY OUTBREAK"
055300                          TO CR-REASON-LINE(CR-REASON-COUNT)
055400     ELSE
055500         IF CR-F-BASE-SEV >= 0.4
055600             ADD 1 TO CR-REASON-COUNT
055700             MOVE "MODERATE SEVERITY"
055800                          TO CR-REASON-LINE(CR-REASON-COUNT)
055900         END-IF
056000     END-IF.
056100
056200     IF CR-F-HEALTH-VULN >= 0.7
056300         ADD 1 TO CR-REASON-COUNT
056400         MOVE "HIGH HEALTH VULNERABILITY"
056500                          TO CR-REASON-LINE(CR-REASON-COUNT)
056600     ELSE
056700         IF CR-F-HEALTH-VULN >= 0.4
056800             ADD 1 TO CR-REASON-COUNT
056900             MOVE "MODERATE HEALTH VULNERABILITY"
057000                          TO CR-REASON-LINE(CR-REASON-COUNT)
057100         END-IF
057200     END-IF.
057300
057400     IF CR-F-GEO-PROX >= 0.9
057500         ADD 1 TO CR-REASON-COUNT
057600         MOVE "IN YOUR LOCATION"
057700                          TO CR-REASON-LINE(CR-REASON-COUNT)
057800     ELSE
057900         IF CR-F-GEO-PROX >= 0.5
058000             ADD 1 TO CR-REASON-COUNT
058100             MOVE "IN YOUR COUNTRY"
058200                          TO CR-REASON-LINE(CR-REASON-COUNT)
058300         END-IF
058400     END-IF.
058500
058600     IF CR-F-FAM-EXP >= 0.7
058700         ADD 1 TO CR-REASON-COUNT
058800         MOVE "FAMILY IN AFFECTED AREA"
058900                          TO CR-REASON-LINE(CR-REASON-COUNT)
059000     ELSE
059100         IF CR-F-FAM-EXP >= 0.4
059200             ADD 1 TO CR-REASON-COUNT
059300             MOVE "FAMILY NEARBY AFFECTED AREA"
059400                          TO CR-REASON-LINE(CR-REASON-COUNT)
059500         END-IF
059600     END-IF.
059700
059800     IF CR-F-TRAVEL >= 0.7
059900         ADD 1 TO CR-REASON-COUNT
060000         MOVE "UPCOMING TRAVEL TO AFFECTED AREA"
060100                          TO CR-REASON-LINE(CR-REASON-COUNT)
060200     ELSE
060300         IF CR-F-TRAVEL >= 0.4
060400             ADD 1 TO CR-REASON-COUNT
060500             MOVE "TRAVEL NEAR AFFECTED AREA"
060600                          TO CR-REASON-LINE(CR-REASON-COUNT)
060700         END-IF
060800     END-IF.
060900
061000     IF CR-REASON-COUNT = 0
061100         MOVE 1 TO CR-REASON-COUNT
061200         MOVE "LOW OVERALL RISK" TO CR-REASON-LINE(1).
061300
061400 550-EXIT.
061500     EXIT.
061600
061700******************************************************************
061800*SHOP-STANDARD CASE-FOLD ROUTINE.  FOLDS WS-FOLD-FIELD TO UPPER
061900*CASE IN PLACE SO CITY/COUNTRY/DISEASE NAME COMPARES ARE NOT
062000*THROWN OFF BY MIXED-CASE FEED DATA.  ADDED IN PLACE OF THE
062100*INTRINSIC FUNCTION LIBRARY, WHICH THE 390 SHOP RUNTIME HERE
062200*DOES NOT CARRY.
062300******************************************************************
062400 900-FOLD-TO-UPPER.
062500     MOVE "900-FOLD-TO-UPPER" TO PARA-NAME.
062600     INSPECT WS-FOLD-FIELD CONVERTING
062700         "abcdefghijklmnopqrstuvwxyz" TO
062800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062900 900-EXIT.
063000     EXIT.
