000100******************************************************************
000200*    COPYBOOK   VSMCODE                                          *
000300*    DISEASE -> SNOMED CT / ICD-10 CODE LOOKUP USED BY VSCODE01   *
000400*    TO ENRICH INBOUND ALERTS BEFORE SCORING. STATIC UNTIL THE    *
000500*    CLINICAL CODING TABLE (REQ 5560) IS DELIVERED.               *
000600******************************************************************
000700*    03/22/99   JS    ORIGINAL 5-ENTRY TABLE                      *
000800******************************************************************
000900 01  WS-MCODE-VALUES.
001000     05  FILLER.
001100         10  FILLER   PIC X(20)  VALUE "dengue".
001200         10  FILLER   PIC X(10)  VALUE "38362002".
001300         10  FILLER   PIC X(06)  VALUE "A90".
001400         10  FILLER   PIC X(40)  VALUE "Dengue Fever".
001500     05  FILLER.
001600         10  FILLER   PIC X(20)  VALUE "covid-19".
001700         10  FILLER   PIC X(10)  VALUE "840539006".
001800         10  FILLER   PIC X(06)  VALUE "U07.1".
001900         10  FILLER   PIC X(40)  VALUE "COVID-19".
002000     05  FILLER.
002100         10  FILLER   PIC X(20)  VALUE "malaria".
002200         10  FILLER   PIC X(10)  VALUE "61462000".
002300         10  FILLER   PIC X(06)  VALUE "B54".
002400         10  FILLER   PIC X(40)  VALUE "Malaria".
002500     05  FILLER.
002600         10  FILLER   PIC X(20)  VALUE "ebola".
002700         10  FILLER   PIC X(10)  VALUE "37109004".
002800         10  FILLER   PIC X(06)  VALUE "A98.4".
002900         10  FILLER   PIC X(40)  VALUE "Ebola Virus Disease".
003000     05  FILLER.
003100         10  FILLER   PIC X(20)  VALUE "chikungunya".
003200         10  FILLER   PIC X(10)  VALUE "302835009".
003300         10  FILLER   PIC X(06)  VALUE "A92.0".
003400         10  FILLER   PIC X(40)  VALUE "Chikungunya Fever".
003500 01  WS-MCODE-TABLE REDEFINES WS-MCODE-VALUES.
003600     05  WS-MCODE-ENTRY OCCURS 5 TIMES.
003700         10  MC-DISEASE              PIC X(20).
003800         10  MC-SNOMED               PIC X(10).
003900         10  MC-ICD10                PIC X(06).
004000         10  MC-DISPLAY              PIC X(40).
